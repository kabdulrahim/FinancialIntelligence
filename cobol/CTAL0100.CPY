000010******************************************************************
000020*                                                                *
000030*  COPYBOOK    : CTAL0100                                       *
000040*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000050*  DESCRIPCION : SALIDA DE ALERTAS (ALERT). UN REGISTRO POR      *
000060*             : REGLA DE UMBRAL DISPARADA. ESCRITO POR CTWC0100  *
000070*             : A PARTIR DE LA TABLA QUE DEVUELVE CTWC0200.      *
000080*  USADO POR  : CTWC0100, CTWC0200                                *
000090******************************************************************
000100*        L O G    D E   M O D I F I C A C I O N E S              *
000110******************************************************************
000120*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000130*  ---------- ------ --------- -------------------------------   *
000140*  1996-04-02 EEDR   CR-23890  VERSION ORIGINAL DEL LAYOUT        CR-23890
000150******************************************************************
000160 01  REG-CTAL0100.
000170     05  CTAL-ID-EMPRESA             PIC 9(09).
000180     05  CTAL-TITULO                 PIC X(40).
000190     05  CTAL-MENSAJE                PIC X(200).
000200     05  CTAL-TIPO                   PIC X(22).
000210     05  CTAL-SEVERIDAD              PIC X(08).
000220         88  CTAL-SEV-BAJA                       VALUE 'LOW'.
000230         88  CTAL-SEV-MEDIA                       VALUE 'MEDIUM'.
000240         88  CTAL-SEV-ALTA                       VALUE 'HIGH'.
000250         88  CTAL-SEV-CRITICA                    VALUE 'CRITICAL'.
000260     05  CTAL-METRICA                PIC X(30).
000270     05  CTAL-UMBRAL-DISPLAY         PIC X(12).
000280     05  CTAL-VALOR-DISPLAY          PIC X(12).
000290     05  FILLER                      PIC X(10).
