000010******************************************************************
000020*                                                                *
000030*  COPYBOOK    : CTCO0100                                       *
000040*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000050*  DESCRIPCION : MAESTRO DE EMPRESAS (COMPANY). UN REGISTRO POR  *
000060*             : EMPRESA CLIENTE DEL MOTOR DE ANALISIS DE CAPITAL *
000070*             : DE TRABAJO. CARGADO COMPLETO A TABLA EN MEMORIA  *
000080*             : PARA SEARCH ALL POR CTCO-ID-EMPRESA.             *
000090*  USADO POR  : CTWC0100, CTWC0400                               *
000100******************************************************************
000110*        L O G    D E   M O D I F I C A C I O N E S              *
000120******************************************************************
000130*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000140*  ---------- ------ --------- -------------------------------   *
000150*  1987-02-16 PEDR   CR-22886  VERSION ORIGINAL DEL LAYOUT        CR-22886
000160*  1994-11-03 EEDR   CR-23011  SE AMPLIA CTCO-NOMBRE-EMPRESA A    CR-23011
000170*             X(60) PARA RAZONES SOCIALES LARGAS                 *CR-23011
000180******************************************************************
000190 01  REG-CTCO0100.
000200     05  CTCO-ID-EMPRESA             PIC 9(09).
000210     05  CTCO-NOMBRE-EMPRESA         PIC X(60).
000220     05  CTCO-TIPO-EMPRESA           PIC X(03).
000230         88  CTCO-EMPRESA-PYME                 VALUE 'SME'.
000240         88  CTCO-EMPRESA-GRANDE                VALUE 'MNE'.
000250     05  CTCO-MONEDA-BASE            PIC X(03).
000260     05  FILLER                      PIC X(15).
