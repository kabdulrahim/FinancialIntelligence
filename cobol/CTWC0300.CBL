000010******************************************************************
000020*                                                                *
000030*  PROGRAMA    : CTWC0300                                        *
000040*  PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000050*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000060*  TIPO        : SUBRUTINA (CALLED, SIN ARCHIVOS)                *
000070*  DESCRIPCION : LIBRERIA DE FORMULAS FINANCIERAS. RECIBE UN     *
000080*             : CODIGO DE FUNCION Y HASTA TRES VALORES POR       *
000090*             : LINKAGE, DEVUELVE EL RESULTADO Y UN INDICADOR    *
000100*             : DE VALIDEZ (N CUANDO EL DENOMINADOR ES CERO).    *
000110*             : NO ABRE ARCHIVOS; ES INVOCADA POR OTROS          *
000120*             : PROGRAMAS DEL SUBSISTEMA CT VIA CALL.            *
000130* ARCHIVOS    : NO APLICA                                        *
000140* PROGRAMA(S) : NO APLICA (RUTINA HOJA)                          *
000150* BPM/RATIONAL: 231940                                           *
000160* NOMBRE      : MOTOR DE ANALISIS DE CAPITAL DE TRABAJO           *
000170******************************************************************
000180*        L O G    D E   M O D I F I C A C I O N E S              *
000190******************************************************************
000200*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000210*  ---------- ------ --------- -------------------------------   *
000220*  1988-06-14 PEDR   CR-22940  VERSION ORIGINAL: NW/CR/QR/CH      CR-22940
000230*  1988-09-02 PEDR   CR-23015  SE AGREGAN DS/DP/DI/CC             CR-23015
000240*  1991-02-27 EEDR   CR-23288  SE AGREGA WT (ROTACION DE CAPITAL  CR-23288
000250*             DE TRABAJO) Y PC (VARIACION PORCENTUAL)             CR-23288
000260*  1993-10-05 EEDR   CR-23470  SE AGREGA FV (VALOR FUTURO), SIN   CR-23470
000270*             USAR POTENCIA; MULTIPLICACION REPETIDA POR PERIODO  CR-23470
000280*  1996-01-11 EEDR   CR-23801  SE AGREGA BE (PUNTO DE EQUILIBRIO) CR-23801
000290*  1998-11-30 EEDR   CR-24488  ANALISIS Y2K DE CALCULA-SERIAL:    CR-24488
000300*             SE VALIDA SIGLO EXPLICITO EN LK-FECHA-1/LK-FECHA-2  CR-24488
000310*  1999-02-19 EEDR   CR-24488  CIERRE Y2K, SIN HALLAZGOS          CR-24488
000320*  2004-08-23 EEDR   CR-25320  SE AGREGA DB (DIAS ENTRE FECHAS)   CR-25320
000330*             POR TABLA DE DIAS, SIN FUNCIONES INTRINSECAS        CR-25320
000340*  2007-09-11 EEDR   CR-25760  SE AGREGA TRAZA DE FECHA/HORA DE   CR-25760
000350*             ENTRADA A LA RUTINA (UPSI-0), PARA DEPURAR CORRIDAS CR-25760
000360*             DONDE UN PROGRAMA LLAMADOR REPORTA RESULTADO        CR-25760
000370*             DISTINTO AL ESPERADO EN LK-RESULTADO                CR-25760
000380*  2008-02-04 EEDR   CR-25810  LK-RESULTADO SE REDUCE A DOS       CR-25810
000390*             DECIMALES (ANTES SEIS): TODAS LAS RAZONES,          CR-25810
000400*             DIAS-*, ROTACION, VARIACION, FV Y PUNTO DE          CR-25810
000410*             EQUILIBRIO SE REDONDEABAN A SEIS DECIMALES POR      CR-25810
000420*             ARRASTRE DEL CAMPO DE SALIDA. LK-TASA-INTERES       CR-25810
000430*             TAMBIEN SE AJUSTA A DOS DECIMALES, IGUAL QUE        CR-25810
000440*             CTSL-TASA-INTERES EN CTSL0100                       CR-25810
000450******************************************************************
000460 IDENTIFICATION DIVISION.
000470 PROGRAM-ID.    CTWC0300.
000480 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000490 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA CORPORATIVA.
000500 DATE-WRITTEN.  06/14/1988.
000510 DATE-COMPILED.
000520 SECURITY.      USO INTERNO - CONSULTAR CON EL DUENIO DE LA
000530                APLICACION CT ANTES DE MODIFICAR.
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     UPSI-0 IS WS-SW-TRAZA ON  STATUS IS TRAZA-ACTIVA
000590                           OFF STATUS IS TRAZA-INACTIVA.
000600******************************************************************
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630******************************************************************
000640*                    AREA DE CONSTANTES                          *
000650******************************************************************
000660 01  CT-CONSTANTES.
000670     05  CT-CIEN                     PIC S9(03) COMP-3 VALUE 100.
000680     05  CT-CERO-COMP                PIC S9(13)V9(4) COMP-3
000690                                                      VALUE ZEROS.
000700******************************************************************
000710*              TABLA DE DIAS POR MES (NO BISIESTO)                *
000720******************************************************************
000730 01  WKS-TABLA-DIAS-MES.
000740     05  FILLER                      PIC X(24)
000750                                 VALUE '312831303130313130313031'.
000760 01  DIAS-EN-MES REDEFINES WKS-TABLA-DIAS-MES.
000770     05  DIA-FIN-MES                 PIC 99 OCCURS 12 TIMES.
000780******************************************************************
000790*              AREA DE TRABAJO PARA CALCULA-SERIAL                *
000800******************************************************************
000810 01  WKS-FECHA-ENTRADA               PIC 9(08).
000820 01  WKS-FECHA-ENTRADA-R REDEFINES WKS-FECHA-ENTRADA.
000830     05  WKS-FE-AA                   PIC 9(04).
000840     05  WKS-FE-MM                   PIC 9(02).
000850     05  WKS-FE-DD                   PIC 9(02).
000860 01  WKS-SERIAL-1                    PIC S9(09) COMP-3
000870                                                      VALUE ZEROS.
000880 01  WKS-SERIAL-2                    PIC S9(09) COMP-3
000890                                                      VALUE ZEROS.
000900 01  WKS-SERIAL-SALIDA               PIC S9(09) COMP-3
000910                                                      VALUE ZEROS.
000920 01  WKS-DIAS-ACUMULADOS             PIC S9(05) COMP-3
000930                                                      VALUE ZEROS.
000940 01  WKS-I                           PIC 9(02) COMP VALUE ZEROS.
000950 01  WKS-SW-BISIESTO                 PIC X(01) VALUE 'N'.
000960     88  WKS-ES-BISIESTO                        VALUE 'Y'.
000970     88  WKS-NO-ES-BISIESTO                     VALUE 'N'.
000980 01  WKS-COCIENTE-AUX                PIC 9(04) COMP VALUE ZEROS.
000990 01  WKS-RESIDUO-4                   PIC 9(04) COMP VALUE ZEROS.
001000 01  WKS-RESIDUO-100                 PIC 9(04) COMP VALUE ZEROS.
001010 01  WKS-RESIDUO-400                 PIC 9(04) COMP VALUE ZEROS.
001020******************************************************************
001030*          AREA DE TRABAJO PARA EL VALOR FUTURO (FV)              *
001040******************************************************************
001050 01  WKS-FACTOR-PERIODO              PIC S9(07)V9(6) COMP-3
001060                                                      VALUE ZEROS.
001070 01  WKS-ACUMULADOR-FV               PIC S9(15)V9(6) COMP-3
001080                                                      VALUE ZEROS.
001090 01  WKS-CONTADOR-PERIODOS           PIC S9(03) COMP VALUE ZEROS.
001100******************************************************************
001110*              AREA DE TRABAJO PARA DSO/DPO/DIO                   *
001120******************************************************************
001130 01  WKS-DIARIO-PROMEDIO             PIC S9(09)V9(6) COMP-3
001140                                                      VALUE ZEROS.
001150******************************************************************
001160*    TRAZA (UPSI-0) DE FECHA/HORA DE ENTRADA A LA RUTINA, PARA    *
001170*    DEPURAR CUANDO UN LLAMADOR REPORTA UN RESULTADO INESPERADO.  *
001180******************************************************************
001190 77  WKS-FECHA-TRAZA                 PIC X(10).
001200 77  WKS-HORA-TRAZA                  PIC 9(8).
001210 77  WKS-TIEMPO-TRAZA         COMP-3 PIC S9(15) VALUE ZEROS.
001220******************************************************************
001230 LINKAGE SECTION.
001240******************************************************************
001250 01  LK-CTWC0300-PARMS.
001260     05  LK-CODIGO-FUNCION           PIC X(02).
001270     05  LK-VALOR-1                  PIC S9(13)V9(4) COMP-3.
001280     05  LK-VALOR-2                  PIC S9(13)V9(4) COMP-3.
001290     05  LK-VALOR-3                  PIC S9(13)V9(4) COMP-3.
001300     05  LK-DIAS                     PIC S9(05) COMP-3.
001310     05  LK-PERIODOS                 PIC S9(03) COMP-3.
001320     05  LK-TASA-INTERES             PIC S9(03)V9(2) COMP-3.
001330     05  LK-FECHA-1                  PIC 9(08).
001340*    VISTA CCYYMMDD PARA VALIDAR SIGLO EXPLICITO (CR-24488).
001350     05  LK-FECHA-1-R REDEFINES LK-FECHA-1.
001360         10  LK-FE1-SIGLO            PIC 9(02).
001370         10  LK-FE1-RESTO            PIC 9(06).
001380     05  LK-FECHA-2                  PIC 9(08).
001390     05  LK-FECHA-2-R REDEFINES LK-FECHA-2.
001400         10  LK-FE2-SIGLO            PIC 9(02).
001410         10  LK-FE2-RESTO            PIC 9(06).
001420     05  LK-RESULTADO                PIC S9(09)V9(2) COMP-3.
001430     05  LK-INDICADOR-VALIDO         PIC X(01).
001440         88  LK-RESULTADO-VALIDO                 VALUE 'Y'.
001450         88  LK-RESULTADO-INDEFINIDO             VALUE 'N'.
001460******************************************************************
001470 PROCEDURE DIVISION USING LK-CTWC0300-PARMS.
001480******************************************************************
001490 0000-PRINCIPAL SECTION.
001500     IF TRAZA-ACTIVA
001510        PERFORM 0010-TRAZA-ENTRADA
001520     END-IF
001530     MOVE 'Y'  TO LK-INDICADOR-VALIDO
001540     MOVE ZEROS TO LK-RESULTADO
001550     EVALUATE LK-CODIGO-FUNCION
001560        WHEN 'NW'  PERFORM 1000-CAPITAL-TRABAJO-NETO
001570        WHEN 'CR'  PERFORM 1100-RAZON-CORRIENTE
001580        WHEN 'QR'  PERFORM 1200-RAZON-RAPIDA
001590        WHEN 'CH'  PERFORM 1300-RAZON-EFECTIVO
001600        WHEN 'DS'  PERFORM 2000-DIAS-VENTA-COBRO
001610        WHEN 'DP'  PERFORM 2100-DIAS-COMPRA-PAGO
001620        WHEN 'DI'  PERFORM 2200-DIAS-INVENTARIO
001630        WHEN 'CC'  PERFORM 2300-CICLO-CONVERSION
001640        WHEN 'WT'  PERFORM 3000-ROTACION-CAPITAL
001650        WHEN 'PC'  PERFORM 3100-VARIACION-PORCENTUAL
001660        WHEN 'FV'  PERFORM 3200-VALOR-FUTURO
001670        WHEN 'BE'  PERFORM 3300-PUNTO-EQUILIBRIO
001680        WHEN 'DB'  PERFORM 4000-DIAS-ENTRE-FECHAS
001690        WHEN OTHER
001700            MOVE 'N' TO LK-INDICADOR-VALIDO
001710     END-EVALUATE
001720     GOBACK.
001730 0000-PRINCIPAL-E. EXIT.
001740
001750*---------------------------------------------------------------*
001760* TRAZA (UPSI-0): CAPTURA FECHA/HORA DE ENTRADA A LA RUTINA Y LA *
001770* DEJA EN WKS-TIEMPO-TRAZA PARA CORRELACIONAR CON EL LOG DEL     *
001780* PROGRAMA LLAMADOR CUANDO SE INVESTIGA UN RESULTADO INESPERADO. *
001790*---------------------------------------------------------------*
001800 0010-TRAZA-ENTRADA SECTION.
001810     ACCEPT WKS-FECHA-TRAZA FROM DATE.
001820     ACCEPT WKS-HORA-TRAZA  FROM TIME.
001830     MOVE WKS-HORA-TRAZA    TO WKS-TIEMPO-TRAZA.
001840 0010-TRAZA-ENTRADA-E. EXIT.
001850
001860*---------------------------------------------------------------*
001870* CAPITAL DE TRABAJO NETO = ACTIVO CORRIENTE - PASIVO CORRIENTE  *
001880* EXACTO, SIN REDONDEO.                                          *
001890*---------------------------------------------------------------*
001900 1000-CAPITAL-TRABAJO-NETO SECTION.
001910     COMPUTE LK-RESULTADO = LK-VALOR-1 - LK-VALOR-2.
001920 1000-CAPITAL-TRABAJO-NETO-E. EXIT.
001930
001940*---------------------------------------------------------------*
001950* RAZON CORRIENTE = ACTIVO CORRIENTE / PASIVO CORRIENTE          *
001960*---------------------------------------------------------------*
001970 1100-RAZON-CORRIENTE SECTION.
001980     IF LK-VALOR-2 = ZEROS
001990        MOVE 'N' TO LK-INDICADOR-VALIDO
002000     ELSE
002010        COMPUTE LK-RESULTADO ROUNDED
002020                = LK-VALOR-1 / LK-VALOR-2
002030     END-IF.
002040 1100-RAZON-CORRIENTE-E. EXIT.
002050
002060*---------------------------------------------------------------*
002070* RAZON RAPIDA = (ACTIVO CORRIENTE - INVENTARIO) / PASIVO CORR.  *
002080*---------------------------------------------------------------*
002090 1200-RAZON-RAPIDA SECTION.
002100     IF LK-VALOR-2 = ZEROS
002110        MOVE 'N' TO LK-INDICADOR-VALIDO
002120     ELSE
002130        COMPUTE LK-RESULTADO ROUNDED
002140                = (LK-VALOR-1 - LK-VALOR-3) / LK-VALOR-2
002150     END-IF.
002160 1200-RAZON-RAPIDA-E. EXIT.
002170
002180*---------------------------------------------------------------*
002190* RAZON DE EFECTIVO = EFECTIVO / PASIVO CORRIENTE                *
002200*---------------------------------------------------------------*
002210 1300-RAZON-EFECTIVO SECTION.
002220     IF LK-VALOR-2 = ZEROS
002230        MOVE 'N' TO LK-INDICADOR-VALIDO
002240     ELSE
002250        COMPUTE LK-RESULTADO ROUNDED
002260                = LK-VALOR-1 / LK-VALOR-2
002270     END-IF.
002280 1300-RAZON-EFECTIVO-E. EXIT.
002290
002300*---------------------------------------------------------------*
002310* DSO = CXC / (VENTA-CREDITO / LK-DIAS). PRIMERO SE SACA LA      *
002320* VENTA DIARIA A ESCALA 6, LUEGO EL COCIENTE FINAL A ESCALA 2.   *
002330*---------------------------------------------------------------*
002340 2000-DIAS-VENTA-COBRO SECTION.
002350     IF LK-VALOR-2 = ZEROS OR LK-DIAS = ZEROS
002360        MOVE 'N' TO LK-INDICADOR-VALIDO
002370     ELSE
002380        COMPUTE WKS-DIARIO-PROMEDIO ROUNDED
002390                = LK-VALOR-2 / LK-DIAS
002400        IF WKS-DIARIO-PROMEDIO = ZEROS
002410           MOVE 'N' TO LK-INDICADOR-VALIDO
002420        ELSE
002430           COMPUTE LK-RESULTADO ROUNDED
002440                   = LK-VALOR-1 / WKS-DIARIO-PROMEDIO
002450        END-IF
002460     END-IF.
002470 2000-DIAS-VENTA-COBRO-E. EXIT.
002480
002490*---------------------------------------------------------------*
002500* DPO = CXP / (COSTO-VENTA / LK-DIAS), MISMO PATRON DE DOS PASOS *
002510*---------------------------------------------------------------*
002520 2100-DIAS-COMPRA-PAGO SECTION.
002530     IF LK-VALOR-2 = ZEROS OR LK-DIAS = ZEROS
002540        MOVE 'N' TO LK-INDICADOR-VALIDO
002550     ELSE
002560        COMPUTE WKS-DIARIO-PROMEDIO ROUNDED
002570                = LK-VALOR-2 / LK-DIAS
002580        IF WKS-DIARIO-PROMEDIO = ZEROS
002590           MOVE 'N' TO LK-INDICADOR-VALIDO
002600        ELSE
002610           COMPUTE LK-RESULTADO ROUNDED
002620                   = LK-VALOR-1 / WKS-DIARIO-PROMEDIO
002630        END-IF
002640     END-IF.
002650 2100-DIAS-COMPRA-PAGO-E. EXIT.
002660
002670*---------------------------------------------------------------*
002680* DIO = INVENTARIO / (COSTO-VENTA / LK-DIAS)                     *
002690*---------------------------------------------------------------*
002700 2200-DIAS-INVENTARIO SECTION.
002710     IF LK-VALOR-2 = ZEROS OR LK-DIAS = ZEROS
002720        MOVE 'N' TO LK-INDICADOR-VALIDO
002730     ELSE
002740        COMPUTE WKS-DIARIO-PROMEDIO ROUNDED
002750                = LK-VALOR-2 / LK-DIAS
002760        IF WKS-DIARIO-PROMEDIO = ZEROS
002770           MOVE 'N' TO LK-INDICADOR-VALIDO
002780        ELSE
002790           COMPUTE LK-RESULTADO ROUNDED
002800                   = LK-VALOR-1 / WKS-DIARIO-PROMEDIO
002810        END-IF
002820     END-IF.
002830 2200-DIAS-INVENTARIO-E. EXIT.
002840
002850*---------------------------------------------------------------*
002860* CCC = DSO + DIO - DPO. LK-VALOR-1=DSO LK-VALOR-2=DPO           *
002870* LK-VALOR-3=DIO. EXACTO SOBRE VALORES YA REDONDEADOS.           *
002880*---------------------------------------------------------------*
002890 2300-CICLO-CONVERSION SECTION.
002900     COMPUTE LK-RESULTADO = LK-VALOR-1 + LK-VALOR-3 - LK-VALOR-2.
002910 2300-CICLO-CONVERSION-E. EXIT.
002920
002930*---------------------------------------------------------------*
002940* ROTACION DE CAPITAL DE TRABAJO = INGRESOS / CAPITAL PROMEDIO   *
002950*---------------------------------------------------------------*
002960 3000-ROTACION-CAPITAL SECTION.
002970     IF LK-VALOR-2 = ZEROS
002980        MOVE 'N' TO LK-INDICADOR-VALIDO
002990     ELSE
003000        COMPUTE LK-RESULTADO ROUNDED
003010                = LK-VALOR-1 / LK-VALOR-2
003020     END-IF.
003030 3000-ROTACION-CAPITAL-E. EXIT.
003040
003050*---------------------------------------------------------------*
003060* VARIACION PORCENTUAL = (NUEVO - VIEJO) * 100 / VIEJO           *
003070*---------------------------------------------------------------*
003080 3100-VARIACION-PORCENTUAL SECTION.
003090     IF LK-VALOR-2 = ZEROS
003100        MOVE 'N' TO LK-INDICADOR-VALIDO
003110     ELSE
003120        COMPUTE LK-RESULTADO ROUNDED
003130                = (LK-VALOR-1 - LK-VALOR-2) * CT-CIEN / LK-VALOR-2
003140     END-IF.
003150 3100-VARIACION-PORCENTUAL-E. EXIT.
003160
003170*---------------------------------------------------------------*
003180* VALOR FUTURO = VALOR-PRESENTE * (1+TASA) ** PERIODOS.          *
003190* SE EVITA EL OPERADOR DE POTENCIA: MULTIPLICACION REPETIDA.     *
003200*---------------------------------------------------------------*
003210 3200-VALOR-FUTURO SECTION.
003220     COMPUTE WKS-FACTOR-PERIODO = 1 + LK-TASA-INTERES
003230     MOVE LK-VALOR-1     TO WKS-ACUMULADOR-FV
003240     MOVE LK-PERIODOS    TO WKS-CONTADOR-PERIODOS
003250     IF WKS-CONTADOR-PERIODOS > ZEROS
003260        PERFORM 3210-MULTIPLICA-FACTOR
003270                WKS-CONTADOR-PERIODOS TIMES
003280     END-IF
003290     COMPUTE LK-RESULTADO ROUNDED
003300             = WKS-ACUMULADOR-FV.
003310 3200-VALOR-FUTURO-E. EXIT.
003320
003330*---------------------------------------------------------------*
003340* APLICA UN PERIODO DE INTERES AL ACUMULADOR DE VALOR FUTURO.    *
003350*---------------------------------------------------------------*
003360 3210-MULTIPLICA-FACTOR SECTION.
003370     COMPUTE WKS-ACUMULADOR-FV ROUNDED
003380             = WKS-ACUMULADOR-FV * WKS-FACTOR-PERIODO.
003390 3210-MULTIPLICA-FACTOR-E. EXIT.
003400
003410*---------------------------------------------------------------*
003420* PUNTO DE EQUILIBRIO (UNIDADES) = COSTOS-FIJOS / MARGEN-CONTR.  *
003430*---------------------------------------------------------------*
003440 3300-PUNTO-EQUILIBRIO SECTION.
003450     IF LK-VALOR-2 = ZEROS
003460        MOVE 'N' TO LK-INDICADOR-VALIDO
003470     ELSE
003480        COMPUTE LK-RESULTADO ROUNDED
003490                = LK-VALOR-1 / LK-VALOR-2
003500     END-IF.
003510 3300-PUNTO-EQUILIBRIO-E. EXIT.
003520
003530*---------------------------------------------------------------*
003540* DIAS ENTRE DOS FECHAS (CCYYMMDD). SE CONVIERTE CADA FECHA A UN *
003550* NUMERO DE DIA SERIAL POR TABLA DE MESES (SIN FUNCIONES         *
003560* INTRINSECAS) Y SE RESTA.                                       *
003570*---------------------------------------------------------------*
003580 4000-DIAS-ENTRE-FECHAS SECTION.
003590     IF LK-FE1-SIGLO = ZEROS OR LK-FE2-SIGLO = ZEROS
003600        MOVE 'N' TO LK-INDICADOR-VALIDO
003610     ELSE
003620        MOVE LK-FECHA-1     TO WKS-FECHA-ENTRADA
003630        PERFORM 4100-CALCULA-SERIAL
003640        MOVE WKS-SERIAL-SALIDA TO WKS-SERIAL-1
003650
003660        MOVE LK-FECHA-2     TO WKS-FECHA-ENTRADA
003670        PERFORM 4100-CALCULA-SERIAL
003680        MOVE WKS-SERIAL-SALIDA TO WKS-SERIAL-2
003690
003700        COMPUTE LK-RESULTADO = WKS-SERIAL-2 - WKS-SERIAL-1
003710     END-IF.
003720 4000-DIAS-ENTRE-FECHAS-E. EXIT.
003730
003740*---------------------------------------------------------------*
003750* CONVIERTE WKS-FECHA-ENTRADA (CCYYMMDD DE 8 DIGITOS, YA CON     *
003760* SIGLO EXPLICITO DESDE EL AJUSTE Y2K) A UN SERIAL DE DIA        *
003770* APROXIMADO (ESTILO JULIANO), SUFICIENTE PARA RESTAR FECHAS.    *
003780*---------------------------------------------------------------*
003790 4100-CALCULA-SERIAL SECTION.
003800     MOVE 'N' TO WKS-SW-BISIESTO
003810     DIVIDE WKS-FE-AA BY 4   GIVING WKS-COCIENTE-AUX
003820                             REMAINDER WKS-RESIDUO-4
003830     IF WKS-RESIDUO-4 = ZEROS
003840        DIVIDE WKS-FE-AA BY 100 GIVING WKS-COCIENTE-AUX
003850                                REMAINDER WKS-RESIDUO-100
003860        IF WKS-RESIDUO-100 NOT = ZEROS
003870           MOVE 'Y' TO WKS-SW-BISIESTO
003880        ELSE
003890           DIVIDE WKS-FE-AA BY 400 GIVING WKS-COCIENTE-AUX
003900                                   REMAINDER WKS-RESIDUO-400
003910           IF WKS-RESIDUO-400 = ZEROS
003920              MOVE 'Y' TO WKS-SW-BISIESTO
003930           END-IF
003940        END-IF
003950     END-IF
003960
003970     MOVE ZEROS TO WKS-DIAS-ACUMULADOS
003980     IF WKS-FE-MM > 1
003990        MOVE 1 TO WKS-I
004000        PERFORM 4110-ACUM-DIAS-MES
004010                VARYING WKS-I FROM 1 BY 1
004020                UNTIL WKS-I >= WKS-FE-MM
004030        IF WKS-FE-MM > 2 AND WKS-ES-BISIESTO
004040           ADD 1 TO WKS-DIAS-ACUMULADOS
004050        END-IF
004060     END-IF
004070
004080     COMPUTE WKS-SERIAL-SALIDA =
004090             (WKS-FE-AA * 365) + (WKS-FE-AA / 4)
004100             - (WKS-FE-AA / 100) + (WKS-FE-AA / 400)
004110             + WKS-DIAS-ACUMULADOS + WKS-FE-DD.
004120 4100-CALCULA-SERIAL-E. EXIT.
004130
004140*---------------------------------------------------------------*
004150* ACUMULA LOS DIAS DEL MES WKS-I EN WKS-DIAS-ACUMULADOS.         *
004160*---------------------------------------------------------------*
004170 4110-ACUM-DIAS-MES SECTION.
004180     ADD DIA-FIN-MES (WKS-I) TO WKS-DIAS-ACUMULADOS.
004190 4110-ACUM-DIAS-MES-E. EXIT.
