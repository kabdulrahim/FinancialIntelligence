000010******************************************************************
000020*                                                                *
000030*  COPYBOOK    : CTSL0100                                       *
000040*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000050*  DESCRIPCION : PASIVO DE CORTO PLAZO (SHORT-TERM-LIABILITY).   *
000060*             : UN REGISTRO POR OBLIGACION. LECTURA SECUENCIAL,  *
000070*             : SIN LLAVE.                                       *
000080*  USADO POR  : CTWC0100                                         *
000090******************************************************************
000100*        L O G    D E   M O D I F I C A C I O N E S              *
000110******************************************************************
000120*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000130*  ---------- ------ --------- -------------------------------   *
000140*  1987-03-09 PEDR   CR-22886  VERSION ORIGINAL DEL LAYOUT        CR-22886
000150*  1998-12-14 EEDR   CR-24488  ANALISIS Y2K: CTSL-FECHA-VENCE A   CR-24488
000160*             9(08) CCYYMMDD                                     *CR-24488
000170******************************************************************
000180 01  REG-CTSL0100.
000190     05  CTSL-ID-PASIVO              PIC 9(09).
000200     05  CTSL-ID-EMPRESA             PIC 9(09).
000210     05  CTSL-TIPO-PASIVO            PIC X(20).
000220     05  CTSL-MONTO                  PIC S9(13)V9(4) COMP-3.
000230     05  CTSL-MONTO-BASE             PIC S9(13)V9(4) COMP-3.
000240     05  CTSL-FECHA-VENCE            PIC 9(08).
000250     05  CTSL-TASA-INTERES           PIC S9(03)V9(2) COMP-3.
000260     05  CTSL-ESTADO                 PIC X(15).
000270         88  CTSL-ACTIVA                         VALUE 'ACTIVE'.
000280         88  CTSL-PAGADA                         VALUE 'PAID'.
000290         88  CTSL-VENCIDA                         VALUE 'OVERDUE'.
000300         88  CTSL-DISPUTADA                      VALUE 'DISPUTED'.
000310         88  CTSL-RENEGOCIADA                    VALUE
000320                                              'RENEGOTIATED'.
000330     05  FILLER                      PIC X(10).
