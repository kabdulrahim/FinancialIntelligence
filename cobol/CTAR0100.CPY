000010******************************************************************
000020*                                                                *
000030*  COPYBOOK    : CTAR0100                                       *
000040*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000050*  DESCRIPCION : CUENTAS POR COBRAR (ACCOUNTS-RECEIVABLE). UN    *
000060*             : REGISTRO POR FACTURA DE VENTA PENDIENTE DE       *
000070*             : COBRO. LECTURA SECUENCIAL, SIN LLAVE.            *
000080*  USADO POR  : CTWC0100, CTWC0400                               *
000090******************************************************************
000100*        L O G    D E   M O D I F I C A C I O N E S              *
000110******************************************************************
000120*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000130*  ---------- ------ --------- -------------------------------   *
000140*  1987-03-02 PEDR   CR-22886  VERSION ORIGINAL DEL LAYOUT        CR-22886
000150*  1998-12-14 EEDR   CR-24488  ANALISIS Y2K: CTAR-FECHA-FACTURA Y CR-24488
000160*             CTAR-FECHA-VENCE PASAN A 9(08) CCYYMMDD             CR-24488
000170*  2003-06-30 EEDR   CR-25190  SE AGREGA VALOR DISPUTED A         CR-25190
000180*             CTAR-ESTADO                                        *CR-25190
000190******************************************************************
000200 01  REG-CTAR0100.
000210     05  CTAR-ID-CUENTA              PIC 9(09).
000220     05  CTAR-ID-EMPRESA             PIC 9(09).
000230     05  CTAR-NOMBRE-CLIENTE         PIC X(60).
000240     05  CTAR-MONTO                  PIC S9(13)V9(4) COMP-3.
000250     05  CTAR-MONEDA-FACTURA         PIC X(03).
000260     05  CTAR-TASA-CAMBIO            PIC S9(07)V9(6) COMP-3.
000270     05  CTAR-MONTO-BASE             PIC S9(13)V9(4) COMP-3.
000280     05  CTAR-NUMERO-FACTURA         PIC X(30).
000290     05  CTAR-FECHA-FACTURA          PIC 9(08).
000300     05  CTAR-FECHA-FACTURA-R REDEFINES CTAR-FECHA-FACTURA.
000310         10  CTAR-FACT-CC            PIC 9(02).
000320         10  CTAR-FACT-AA            PIC 9(02).
000330         10  CTAR-FACT-MM            PIC 9(02).
000340         10  CTAR-FACT-DD            PIC 9(02).
000350     05  CTAR-FECHA-VENCE            PIC 9(08).
000360     05  CTAR-FECHA-VENCE-R REDEFINES CTAR-FECHA-VENCE.
000370         10  CTAR-VENCE-CC           PIC 9(02).
000380         10  CTAR-VENCE-AA           PIC 9(02).
000390         10  CTAR-VENCE-MM           PIC 9(02).
000400         10  CTAR-VENCE-DD           PIC 9(02).
000410     05  CTAR-ESTADO                 PIC X(15).
000420         88  CTAR-ABIERTA                       VALUE 'OPEN'.
000430         88  CTAR-VENCIDA                        VALUE 'OVERDUE'.
000440         88  CTAR-PAGO-PARCIAL                   VALUE
000450                                              'PARTIALLY_PAID'.
000460         88  CTAR-PAGADA                         VALUE 'PAID'.
000470         88  CTAR-DISPUTADA                      VALUE 'DISPUTED'.
000480         88  CTAR-CASTIGADA                       VALUE
000490                                              'WRITTEN_OFF'.
000500     05  FILLER                      PIC X(10).
