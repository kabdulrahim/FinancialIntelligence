000010******************************************************************
000020*                                                                *
000030*  COPYBOOK    : CTMX0100                                       *
000040*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000050*  DESCRIPCION : SALIDA DE METRICAS (WC-METRICS). UN REGISTRO    *
000060*             : POR EMPRESA POR FECHA DE CORRIDA. ESCRITO POR    *
000070*             : CTWC0100 AL CIERRE DE CADA EMPRESA.              *
000080*  USADO POR  : CTWC0100                                         *
000090******************************************************************
000100*        L O G    D E   M O D I F I C A C I O N E S              *
000110******************************************************************
000120*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000130*  ---------- ------ --------- -------------------------------   *
000140*  1996-04-02 EEDR   CR-23890  VERSION ORIGINAL DEL LAYOUT        CR-23890
000150******************************************************************
000160 01  REG-CTMX0100.
000170     05  CTMX-ID-EMPRESA             PIC 9(09).
000180     05  CTMX-FECHA-CORRIDA          PIC 9(08).
000190     05  CTMX-EFECTIVO               PIC S9(13)V9(4) COMP-3.
000200     05  CTMX-CXC                    PIC S9(13)V9(4) COMP-3.
000210     05  CTMX-INVENTARIO             PIC S9(13)V9(4) COMP-3.
000220     05  CTMX-TOTAL-ACTIVO-CORR      PIC S9(13)V9(4) COMP-3.
000230     05  CTMX-CXP                    PIC S9(13)V9(4) COMP-3.
000240     05  CTMX-DEUDA-CORTO-PLAZO      PIC S9(13)V9(4) COMP-3.
000250     05  CTMX-TOTAL-PASIVO-CORR      PIC S9(13)V9(4) COMP-3.
000260     05  CTMX-CAPITAL-TRABAJO-NETO   PIC S9(13)V9(4) COMP-3.
000270     05  CTMX-RAZON-CORRIENTE        PIC S9(07)V9(2) COMP-3.
000280     05  CTMX-RAZON-RAPIDA           PIC S9(07)V9(2) COMP-3.
000290     05  CTMX-RAZON-EFECTIVO         PIC S9(07)V9(2) COMP-3.
000300     05  CTMX-DSO                    PIC S9(07)V9(2) COMP-3.
000310     05  CTMX-DPO                    PIC S9(07)V9(2) COMP-3.
000320     05  CTMX-DIO                    PIC S9(07)V9(2) COMP-3.
000330     05  CTMX-CCC                    PIC S9(07)V9(2) COMP-3.
000340     05  FILLER                      PIC X(15).
