000010******************************************************************
000020*                                                                *
000030*  PROGRAMA    : CTWC0200                                        *
000040*  PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000050*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000060*  TIPO        : SUBRUTINA (CALLED, SIN ARCHIVOS)                *
000070*  DESCRIPCION : MOTOR DE REGLAS DE ALERTA. RECIBE POR LINKAGE   *
000080*             : LOS SALDOS Y RAZONES YA ACUMULADOS DE UNA        *
000090*             : EMPRESA Y EVALUA, EN SECUENCIA, LOS CUATRO       *
000100*             : GENERADORES DE ALERTA DEL SUBSISTEMA (BRECHA DE  *
000110*             : EFECTIVO, LIQUIDEZ, RAZON DE CAPITAL DE TRABAJO  *
000120*             : Y CICLO DE CONVERSION DE EFECTIVO). DEVUELVE LA  *
000130*             : TABLA DE ALERTAS GENERADAS Y EL TOTAL DE CONTROL.*
000140* ARCHIVOS    : NO APLICA                                        *
000150* PROGRAMA(S) : LLAMADO POR CTWC0100                             *
000160* BPM/RATIONAL: 231941                                           *
000170* NOMBRE      : MOTOR DE ANALISIS DE CAPITAL DE TRABAJO           *
000180******************************************************************
000190*        L O G    D E   M O D I F I C A C I O N E S              *
000200******************************************************************
000210*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000220*  ---------- ------ --------- -------------------------------   *
000230*  1988-07-20 PEDR   CR-22955  VERSION ORIGINAL: BRECHA DE        CR-22955
000240*             EFECTIVO Y RAZONES DE LIQUIDEZ                      CR-22955
000250*  1989-01-09 PEDR   CR-23040  SE AGREGA GENERADOR DE RAZON DE    CR-23040
000260*             CAPITAL DE TRABAJO (SIN INVENTARIO)                 CR-23040
000270*  1991-05-14 EEDR   CR-23298  SE AGREGA GENERADOR DE CICLO DE    CR-23298
000280*             CONVERSION DE EFECTIVO (CCC)                        CR-23298
000290*  1994-03-08 EEDR   CR-23555  SE ESTANDARIZA EL FORMATO DE       CR-23555
000300*             DESPLIEGUE DE UMBRAL/VALOR EN LA TABLA DE ALERTAS   CR-23555
000310*  1998-12-02 EEDR   CR-24488  ANALISIS Y2K: SIN CAMPOS DE FECHA  CR-24488
000320*             EN ESTE PROGRAMA, SIN HALLAZGOS                     CR-24488
000330*  2001-06-19 EEDR   CR-24910  SE AMPLIA LA TABLA DE ALERTAS DE   CR-24910
000340*             12 A 20 ENTRADAS POR EMPRESA POR CORRIDA            CR-24910
000350*  2004-09-14 EEDR   CR-25340  SE AGREGAN VISTAS REDEFINIDAS DE   CR-25340
000360*             TRAZA (UPSI-0) SOBRE LOS UMBRALES, LA ALERTA DE     CR-25340
000370*             TRABAJO Y EL CAMPO EDITADO DE MONTO, PARA VOLCAR    CR-25340
000380*             ESAS AREAS SIN DECLARAR CAMPOS DE TRAZA APARTE      CR-25340
000390******************************************************************
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID.    CTWC0200.
000420 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000430 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA CORPORATIVA.
000440 DATE-WRITTEN.  07/20/1988.
000450 DATE-COMPILED.
000460 SECURITY.      USO INTERNO - CONSULTAR CON EL DUENIO DE LA
000470                APLICACION CT ANTES DE MODIFICAR.
000480******************************************************************
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     UPSI-0 IS WS-SW-TRAZA ON  STATUS IS TRAZA-ACTIVA
000530                           OFF STATUS IS TRAZA-INACTIVA.
000540******************************************************************
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570******************************************************************
000580*              UMBRALES DE LAS CUATRO REGLAS DE ALERTA            *
000590******************************************************************
000600 01  CT-UMBRALES-ALERTA.
000610     05  CT-UMB-EFECTIVO-BAJO        PIC S9(13)V9(4) COMP-3
000620                                                 VALUE 10000.0000.
000630     05  CT-UMB-RAZON-CORR-CRITICA   PIC S9(07)V9(2) COMP-3
000640                                                      VALUE 1.00.
000650     05  CT-UMB-RAZON-CORR-BAJA      PIC S9(07)V9(2) COMP-3
000660                                                      VALUE 1.50.
000670     05  CT-UMB-RAZON-RAPIDA-BAJA    PIC S9(07)V9(2) COMP-3
000680                                                      VALUE 1.00.
000690     05  CT-UMB-RAZON-EFECT-BAJA     PIC S9(07)V9(2) COMP-3
000700                                                      VALUE 0.20.
000710     05  CT-UMB-CCC-ALTO             PIC S9(09)V9(6) COMP-3
000720                                                 VALUE 90.000000.
000730     05  CT-UMB-DSO-ALTO             PIC S9(09)V9(6) COMP-3
000740                                                 VALUE 45.000000.
000750     05  CT-UMB-DPO-BAJO             PIC S9(09)V9(6) COMP-3
000760                                                 VALUE 30.000000.
000770     05  CT-UMB-DIO-ALTO             PIC S9(09)V9(6) COMP-3
000780                                                 VALUE 60.000000.
000790*    VISTA DE TRAZA (UPSI-0) SOBRE EL BLOQUE DE UMBRALES, PARA
000800*    VOLCARLA EN DISPLAY SIN DECLARAR CAMPOS DE TRAZA APARTE.
000810 01  CT-UMBRALES-ALERTA-R REDEFINES CT-UMBRALES-ALERTA
000820                                              PIC X(61).
000830******************************************************************
000840*              AREA DE TRABAJO PARA LOS CALCULOS DE REGLA         *
000850******************************************************************
000860 01  WKS-PROYECCION-30-DIAS          PIC S9(13)V9(4) COMP-3
000870                                                      VALUE ZEROS.
000880 01  WKS-ACTIVO-SIN-INVENTARIO       PIC S9(13)V9(4) COMP-3
000890                                                      VALUE ZEROS.
000900 01  WKS-CAP-TRABAJO-SIN-INVENT      PIC S9(13)V9(4) COMP-3
000910                                                      VALUE ZEROS.
000920 01  WKS-RAZON-CORR-SIN-INVENT       PIC S9(07)V9(2) COMP-3
000930                                                      VALUE ZEROS.
000940 01  WKS-SUB-ALERTA                  PIC 9(03) COMP VALUE ZEROS.
000950******************************************************************
000960*      AREA DE TRABAJO PUENTE ENTRE LA REGLA Y 9000-AGREGA-ALERTA *
000970******************************************************************
000980 01  WKS-ALERTA-DE-TRABAJO.
000990     05  WKS-ALT-TITULO               PIC X(40).
001000     05  WKS-ALT-MENSAJE              PIC X(200).
001010     05  WKS-ALT-TIPO                 PIC X(22).
001020     05  WKS-ALT-SEVERIDAD            PIC X(08).
001030     05  WKS-ALT-METRICA              PIC X(30).
001040     05  WKS-ALT-UMBRAL               PIC X(12).
001050     05  WKS-ALT-VALOR                PIC X(12).
001060*    VISTA DE TRAZA (UPSI-0) SOBRE LA ALERTA DE TRABAJO COMPLETA.
001070 01  WKS-ALERTA-DE-TRAB-R REDEFINES WKS-ALERTA-DE-TRABAJO.
001080     05  WKS-ALT-TRABAJO-COMPLETA     PIC X(324).
001090******************************************************************
001100*          CAMPOS EDITADOS PARA DESPLIEGUE UMBRAL/VALOR           *
001110******************************************************************
001120 01  WKS-EDITA-MONTO                 PIC -99999999.99.
001130*    VISTA DE TRAZA (UPSI-0) SIN LA EDICION IMPLICITA DEL SIGNO.
001140 01  WKS-EDITA-MONTO-R REDEFINES WKS-EDITA-MONTO
001150                                     PIC X(13).
001160 01  WKS-EDITA-RAZON                 PIC -9.99.
001170 01  WKS-EDITA-DIAS                  PIC -999.99.
001180******************************************************************
001190 LINKAGE SECTION.
001200******************************************************************
001210 01  LK-CTWC0200-PARMS.
001220     05  LK-ID-EMPRESA               PIC 9(09).
001230     05  LK-EFECTIVO                 PIC S9(13)V9(4) COMP-3.
001240     05  LK-CXC                      PIC S9(13)V9(4) COMP-3.
001250     05  LK-INVENTARIO                PIC S9(13)V9(4) COMP-3.
001260     05  LK-TOTAL-ACTIVO-CORR        PIC S9(13)V9(4) COMP-3.
001270     05  LK-CXP                      PIC S9(13)V9(4) COMP-3.
001280     05  LK-DEUDA-CORTO-PLAZO        PIC S9(13)V9(4) COMP-3.
001290     05  LK-TOTAL-PASIVO-CORR        PIC S9(13)V9(4) COMP-3.
001300     05  LK-CXC-30-DIAS              PIC S9(13)V9(4) COMP-3.
001310     05  LK-CXP-30-DIAS              PIC S9(13)V9(4) COMP-3.
001320     05  LK-RAZON-CORRIENTE          PIC S9(07)V9(2) COMP-3.
001330     05  LK-RAZON-RAPIDA             PIC S9(07)V9(2) COMP-3.
001340     05  LK-RAZON-EFECTIVO           PIC S9(07)V9(2) COMP-3.
001350     05  LK-DSO                      PIC S9(09)V9(6) COMP-3.
001360     05  LK-DPO                      PIC S9(09)V9(6) COMP-3.
001370     05  LK-DIO                      PIC S9(09)V9(6) COMP-3.
001380     05  LK-CCC                      PIC S9(09)V9(6) COMP-3.
001390     05  LK-CANTIDAD-ALERTAS         PIC 9(03) COMP.
001400     05  LK-TABLA-ALERTAS OCCURS 20 TIMES
001410                         INDEXED BY LK-IDX-ALERTA.
001420         10  LK-ALT-TITULO           PIC X(40).
001430         10  LK-ALT-MENSAJE          PIC X(200).
001440         10  LK-ALT-TIPO             PIC X(22).
001450         10  LK-ALT-SEVERIDAD        PIC X(08).
001460         10  LK-ALT-METRICA          PIC X(30).
001470         10  LK-ALT-UMBRAL           PIC X(12).
001480         10  LK-ALT-VALOR            PIC X(12).
001490******************************************************************
001500 PROCEDURE DIVISION USING LK-CTWC0200-PARMS.
001510******************************************************************
001520 0000-PRINCIPAL SECTION.
001530     MOVE ZEROS TO LK-CANTIDAD-ALERTAS
001540     PERFORM 1000-BRECHA-EFECTIVO
001550     PERFORM 2000-LIQUIDEZ
001560     PERFORM 3000-RAZON-CAPITAL-TRABAJO
001570     PERFORM 4000-CICLO-CONVERSION
001580     GOBACK.
001590 0000-PRINCIPAL-E. EXIT.
001600
001610*---------------------------------------------------------------*
001620* GENERADOR 1: BRECHA DE EFECTIVO. AMBAS REGLAS SON              *
001630* INDEPENDIENTES; LAS DOS PUEDEN DISPARAR EN LA MISMA CORRIDA.   *
001640*---------------------------------------------------------------*
001650 1000-BRECHA-EFECTIVO SECTION.
001660     COMPUTE WKS-PROYECCION-30-DIAS =
001670             LK-EFECTIVO + LK-CXC-30-DIAS - LK-CXP-30-DIAS
001680
001690     IF WKS-PROYECCION-30-DIAS < ZEROS
001700        MOVE 'Posible Brecha de Efectivo Detectada'
001710                                    TO WKS-ALT-TITULO
001720        MOVE 'La posicion de efectivo proyectada a 30 dias es'
001730                                    TO WKS-ALT-MENSAJE
001740        MOVE 'CASH_GAP'            TO WKS-ALT-TIPO
001750        MOVE 'HIGH'                TO WKS-ALT-SEVERIDAD
001760        MOVE 'PROJECTED_CASH_30D'  TO WKS-ALT-METRICA
001770        MOVE ZEROS                 TO WKS-EDITA-MONTO
001780        MOVE WKS-EDITA-MONTO       TO WKS-ALT-UMBRAL
001790        MOVE WKS-PROYECCION-30-DIAS TO WKS-EDITA-MONTO
001800        MOVE WKS-EDITA-MONTO       TO WKS-ALT-VALOR
001810        PERFORM 9000-AGREGA-ALERTA
001820     END-IF
001830
001840     IF LK-EFECTIVO < CT-UMB-EFECTIVO-BAJO
001850        MOVE 'Saldo de Efectivo Bajo' TO WKS-ALT-TITULO
001860        MOVE 'El saldo de efectivo esta bajo el minimo'
001870                                    TO WKS-ALT-MENSAJE
001880        MOVE 'CASH_GAP'            TO WKS-ALT-TIPO
001890        MOVE 'MEDIUM'              TO WKS-ALT-SEVERIDAD
001900        MOVE 'CASH_BALANCE'        TO WKS-ALT-METRICA
001910        MOVE CT-UMB-EFECTIVO-BAJO  TO WKS-EDITA-MONTO
001920        MOVE WKS-EDITA-MONTO       TO WKS-ALT-UMBRAL
001930        MOVE LK-EFECTIVO           TO WKS-EDITA-MONTO
001940        MOVE WKS-EDITA-MONTO       TO WKS-ALT-VALOR
001950        PERFORM 9000-AGREGA-ALERTA
001960     END-IF.
001970 1000-BRECHA-EFECTIVO-E. EXIT.
001980
001990*---------------------------------------------------------------*
002000* GENERADOR 2: LIQUIDEZ. USA LAS RAZONES YA CALCULADAS POR EL    *
002010* INVOCADOR (0 SI EL PASIVO CORRIENTE NO ES MAYOR QUE CERO).     *
002020*---------------------------------------------------------------*
002030 2000-LIQUIDEZ SECTION.
002040     IF LK-RAZON-CORRIENTE < CT-UMB-RAZON-CORR-CRITICA
002050        MOVE 'Razon Corriente Critica' TO WKS-ALT-TITULO
002060        MOVE 'La razon corriente esta por debajo de 1.0'
002070                                    TO WKS-ALT-MENSAJE
002080        MOVE 'LIQUIDITY_ISSUE'     TO WKS-ALT-TIPO
002090        MOVE 'CRITICAL'            TO WKS-ALT-SEVERIDAD
002100        MOVE 'CURRENT_RATIO'       TO WKS-ALT-METRICA
002110        MOVE CT-UMB-RAZON-CORR-CRITICA TO WKS-EDITA-RAZON
002120        MOVE WKS-EDITA-RAZON       TO WKS-ALT-UMBRAL
002130        MOVE LK-RAZON-CORRIENTE    TO WKS-EDITA-RAZON
002140        MOVE WKS-EDITA-RAZON       TO WKS-ALT-VALOR
002150        PERFORM 9000-AGREGA-ALERTA
002160     ELSE
002170        IF LK-RAZON-CORRIENTE < CT-UMB-RAZON-CORR-BAJA
002180           MOVE 'Razon Corriente Baja' TO WKS-ALT-TITULO
002190           MOVE 'La razon corriente esta por debajo de 1.5'
002200                                    TO WKS-ALT-MENSAJE
002210           MOVE 'LIQUIDITY_ISSUE'  TO WKS-ALT-TIPO
002220           MOVE 'MEDIUM'           TO WKS-ALT-SEVERIDAD
002230           MOVE 'CURRENT_RATIO'    TO WKS-ALT-METRICA
002240           MOVE CT-UMB-RAZON-CORR-BAJA TO WKS-EDITA-RAZON
002250           MOVE WKS-EDITA-RAZON    TO WKS-ALT-UMBRAL
002260           MOVE LK-RAZON-CORRIENTE TO WKS-EDITA-RAZON
002270           MOVE WKS-EDITA-RAZON    TO WKS-ALT-VALOR
002280           PERFORM 9000-AGREGA-ALERTA
002290        END-IF
002300     END-IF
002310
002320     IF LK-RAZON-RAPIDA < CT-UMB-RAZON-RAPIDA-BAJA
002330        MOVE 'Razon Rapida Baja'    TO WKS-ALT-TITULO
002340        MOVE 'La razon rapida esta por debajo de 1.0'
002350                                    TO WKS-ALT-MENSAJE
002360        MOVE 'LIQUIDITY_ISSUE'     TO WKS-ALT-TIPO
002370        MOVE 'HIGH'                TO WKS-ALT-SEVERIDAD
002380        MOVE 'QUICK_RATIO'         TO WKS-ALT-METRICA
002390        MOVE CT-UMB-RAZON-RAPIDA-BAJA TO WKS-EDITA-RAZON
002400        MOVE WKS-EDITA-RAZON       TO WKS-ALT-UMBRAL
002410        MOVE LK-RAZON-RAPIDA       TO WKS-EDITA-RAZON
002420        MOVE WKS-EDITA-RAZON       TO WKS-ALT-VALOR
002430        PERFORM 9000-AGREGA-ALERTA
002440     END-IF
002450
002460     IF LK-RAZON-EFECTIVO < CT-UMB-RAZON-EFECT-BAJA
002470        MOVE 'Razon de Efectivo Baja' TO WKS-ALT-TITULO
002480        MOVE 'La razon de efectivo esta por debajo de 0.20'
002490                                    TO WKS-ALT-MENSAJE
002500        MOVE 'LIQUIDITY_ISSUE'     TO WKS-ALT-TIPO
002510        MOVE 'MEDIUM'              TO WKS-ALT-SEVERIDAD
002520        MOVE 'CASH_RATIO'          TO WKS-ALT-METRICA
002530        MOVE CT-UMB-RAZON-EFECT-BAJA TO WKS-EDITA-RAZON
002540        MOVE WKS-EDITA-RAZON       TO WKS-ALT-UMBRAL
002550        MOVE LK-RAZON-EFECTIVO     TO WKS-EDITA-RAZON
002560        MOVE WKS-EDITA-RAZON       TO WKS-ALT-VALOR
002570        PERFORM 9000-AGREGA-ALERTA
002580     END-IF.
002590 2000-LIQUIDEZ-E. EXIT.
002600
002610*---------------------------------------------------------------*
002620* GENERADOR 3: RAZON DE CAPITAL DE TRABAJO. A DIFERENCIA DEL     *
002630* SNAPSHOT DE METRICAS, ESTE GENERADOR EXCLUYE EL INVENTARIO     *
002640* DEL ACTIVO CORRIENTE (ASI ESTA CODIFICADO EN EL SERVICIO).     *
002650*---------------------------------------------------------------*
002660 3000-RAZON-CAPITAL-TRABAJO SECTION.
002670     COMPUTE WKS-ACTIVO-SIN-INVENTARIO =
002680             LK-TOTAL-ACTIVO-CORR - LK-INVENTARIO
002690     COMPUTE WKS-CAP-TRABAJO-SIN-INVENT =
002700             WKS-ACTIVO-SIN-INVENTARIO - LK-TOTAL-PASIVO-CORR
002710
002720     IF WKS-CAP-TRABAJO-SIN-INVENT < ZEROS
002730        MOVE 'Capital de Trabajo Negativo' TO WKS-ALT-TITULO
002740        MOVE 'El capital de trabajo sin inventario es negativo'
002750                                    TO WKS-ALT-MENSAJE
002760        MOVE 'WORKING_CAPITAL_RATIO' TO WKS-ALT-TIPO
002770        MOVE 'CRITICAL'            TO WKS-ALT-SEVERIDAD
002780        MOVE 'NET_WORKING_CAPITAL' TO WKS-ALT-METRICA
002790        MOVE ZEROS                 TO WKS-EDITA-MONTO
002800        MOVE WKS-EDITA-MONTO       TO WKS-ALT-UMBRAL
002810        MOVE WKS-CAP-TRABAJO-SIN-INVENT TO WKS-EDITA-MONTO
002820        MOVE WKS-EDITA-MONTO       TO WKS-ALT-VALOR
002830        PERFORM 9000-AGREGA-ALERTA
002840     END-IF
002850
002860     IF LK-TOTAL-PASIVO-CORR > ZEROS
002870        COMPUTE WKS-RAZON-CORR-SIN-INVENT ROUNDED =
002880                WKS-ACTIVO-SIN-INVENTARIO / LK-TOTAL-PASIVO-CORR
002890        IF WKS-RAZON-CORR-SIN-INVENT < CT-UMB-RAZON-CORR-CRITICA
002900           MOVE 'Razon Corriente Critica' TO WKS-ALT-TITULO
002910           MOVE 'La razon corriente sin inventario baja de 1.0'
002920                                    TO WKS-ALT-MENSAJE
002930           MOVE 'WORKING_CAPITAL_RATIO' TO WKS-ALT-TIPO
002940           MOVE 'CRITICAL'         TO WKS-ALT-SEVERIDAD
002950           MOVE 'CURRENT_RATIO'    TO WKS-ALT-METRICA
002960           MOVE CT-UMB-RAZON-CORR-CRITICA TO WKS-EDITA-RAZON
002970           MOVE WKS-EDITA-RAZON    TO WKS-ALT-UMBRAL
002980           MOVE WKS-RAZON-CORR-SIN-INVENT TO WKS-EDITA-RAZON
002990           MOVE WKS-EDITA-RAZON    TO WKS-ALT-VALOR
003000           PERFORM 9000-AGREGA-ALERTA
003010        END-IF
003020     END-IF.
003030 3000-RAZON-CAPITAL-TRABAJO-E. EXIT.
003040
003050*---------------------------------------------------------------*
003060* GENERADOR 4: CICLO DE CONVERSION DE EFECTIVO. USA EL DSO/DPO/  *
003070* DIO/CCC "EN LINEA" DEL PROGRAMA INVOCADOR (SIN EL REDONDEO DE  *
003080* ESCALA 2 DEL SNAPSHOT). LAS CUATRO REGLAS SON INDEPENDIENTES.  *
003090*---------------------------------------------------------------*
003100 4000-CICLO-CONVERSION SECTION.
003110     IF LK-CCC > CT-UMB-CCC-ALTO
003120        MOVE 'Ciclo de Conversion de Efectivo Alto'
003130                                    TO WKS-ALT-TITULO
003140        MOVE 'El ciclo de conversion de efectivo supera 90 dias'
003150                                    TO WKS-ALT-MENSAJE
003160        MOVE 'CCC_ISSUE'           TO WKS-ALT-TIPO
003170        MOVE 'HIGH'                TO WKS-ALT-SEVERIDAD
003180        MOVE 'CCC'                 TO WKS-ALT-METRICA
003190        MOVE CT-UMB-CCC-ALTO       TO WKS-EDITA-DIAS
003200        MOVE WKS-EDITA-DIAS        TO WKS-ALT-UMBRAL
003210        MOVE LK-CCC                TO WKS-EDITA-DIAS
003220        MOVE WKS-EDITA-DIAS        TO WKS-ALT-VALOR
003230        PERFORM 9000-AGREGA-ALERTA
003240     END-IF
003250
003260     IF LK-DSO > CT-UMB-DSO-ALTO
003270        MOVE 'Dias de Venta por Cobrar Elevados'
003280                                    TO WKS-ALT-TITULO
003290        MOVE 'El DSO supera el umbral de 45 dias'
003300                                    TO WKS-ALT-MENSAJE
003310        MOVE 'CCC_ISSUE'           TO WKS-ALT-TIPO
003320        MOVE 'MEDIUM'              TO WKS-ALT-SEVERIDAD
003330        MOVE 'DSO'                 TO WKS-ALT-METRICA
003340        MOVE CT-UMB-DSO-ALTO       TO WKS-EDITA-DIAS
003350        MOVE WKS-EDITA-DIAS        TO WKS-ALT-UMBRAL
003360        MOVE LK-DSO                TO WKS-EDITA-DIAS
003370        MOVE WKS-EDITA-DIAS        TO WKS-ALT-VALOR
003380        PERFORM 9000-AGREGA-ALERTA
003390     END-IF
003400
003410     IF LK-DPO < CT-UMB-DPO-BAJO AND LK-DPO > ZEROS
003420        MOVE 'Dias de Compra por Pagar Bajos'
003430                                    TO WKS-ALT-TITULO
003440        MOVE 'El DPO esta por debajo del umbral de 30 dias'
003450                                    TO WKS-ALT-MENSAJE
003460        MOVE 'CCC_ISSUE'           TO WKS-ALT-TIPO
003470        MOVE 'LOW'                 TO WKS-ALT-SEVERIDAD
003480        MOVE 'DPO'                 TO WKS-ALT-METRICA
003490        MOVE CT-UMB-DPO-BAJO       TO WKS-EDITA-DIAS
003500        MOVE WKS-EDITA-DIAS        TO WKS-ALT-UMBRAL
003510        MOVE LK-DPO                TO WKS-EDITA-DIAS
003520        MOVE WKS-EDITA-DIAS        TO WKS-ALT-VALOR
003530        PERFORM 9000-AGREGA-ALERTA
003540     END-IF
003550
003560     IF LK-DIO > CT-UMB-DIO-ALTO
003570        MOVE 'Dias de Inventario Elevados' TO WKS-ALT-TITULO
003580        MOVE 'El DIO supera el umbral de 60 dias'
003590                                    TO WKS-ALT-MENSAJE
003600        MOVE 'CCC_ISSUE'           TO WKS-ALT-TIPO
003610        MOVE 'MEDIUM'              TO WKS-ALT-SEVERIDAD
003620        MOVE 'DIO'                 TO WKS-ALT-METRICA
003630        MOVE CT-UMB-DIO-ALTO       TO WKS-EDITA-DIAS
003640        MOVE WKS-EDITA-DIAS        TO WKS-ALT-UMBRAL
003650        MOVE LK-DIO                TO WKS-EDITA-DIAS
003660        MOVE WKS-EDITA-DIAS        TO WKS-ALT-VALOR
003670        PERFORM 9000-AGREGA-ALERTA
003680     END-IF.
003690 4000-CICLO-CONVERSION-E. EXIT.
003700
003710*---------------------------------------------------------------*
003720* AGREGA UNA ENTRADA A LA TABLA DE ALERTAS DE SALIDA A PARTIR    *
003730* DE LOS CAMPOS DE TRABAJO WKS-ALT-*. SI LA TABLA YA ESTA LLENA  *
003740* (20 ENTRADAS) LA ALERTA SE DESCARTA SIN ABORTAR LA CORRIDA.    *
003750*---------------------------------------------------------------*
003760 9000-AGREGA-ALERTA SECTION.
003770     IF LK-CANTIDAD-ALERTAS < 20
003780        ADD 1 TO LK-CANTIDAD-ALERTAS
003790        MOVE LK-CANTIDAD-ALERTAS TO WKS-SUB-ALERTA
003800        MOVE WKS-ALT-TITULO   TO LK-ALT-TITULO (WKS-SUB-ALERTA)
003810        MOVE WKS-ALT-MENSAJE  TO LK-ALT-MENSAJE (WKS-SUB-ALERTA)
003820        MOVE WKS-ALT-TIPO     TO LK-ALT-TIPO (WKS-SUB-ALERTA)
003830        MOVE WKS-ALT-SEVERIDAD
003840                              TO LK-ALT-SEVERIDAD (WKS-SUB-ALERTA)
003850        MOVE WKS-ALT-METRICA  TO LK-ALT-METRICA (WKS-SUB-ALERTA)
003860        MOVE WKS-ALT-UMBRAL   TO LK-ALT-UMBRAL (WKS-SUB-ALERTA)
003870        MOVE WKS-ALT-VALOR    TO LK-ALT-VALOR (WKS-SUB-ALERTA)
003880     END-IF.
003890 9000-AGREGA-ALERTA-E. EXIT.
