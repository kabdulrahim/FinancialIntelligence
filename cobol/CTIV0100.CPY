000010******************************************************************
000020*                                                                *
000030*  COPYBOOK    : CTIV0100                                       *
000040*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000050*  DESCRIPCION : MAESTRO DE INVENTARIO (INVENTORY). UN REGISTRO  *
000060*             : POR ARTICULO. LECTURA SECUENCIAL, SIN LLAVE.     *
000070*  USADO POR  : CTWC0100, CTWC0400                               *
000080******************************************************************
000090*        L O G    D E   M O D I F I C A C I O N E S              *
000100******************************************************************
000110*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000120*  ---------- ------ --------- -------------------------------   *
000130*  1987-03-09 PEDR   CR-22886  VERSION ORIGINAL DEL LAYOUT        CR-22886
000140******************************************************************
000150 01  REG-CTIV0100.
000160     05  CTIV-ID-ARTICULO            PIC 9(09).
000170     05  CTIV-ID-EMPRESA             PIC 9(09).
000180     05  CTIV-NOMBRE-ARTICULO        PIC X(60).
000190     05  CTIV-CANTIDAD               PIC S9(09) COMP-3.
000200     05  CTIV-COSTO-UNITARIO         PIC S9(13)V9(4) COMP-3.
000210     05  CTIV-VALOR-TOTAL            PIC S9(13)V9(4) COMP-3.
000220     05  CTIV-MONEDA-ARTICULO        PIC X(03).
000230     05  FILLER                      PIC X(20).
