000010******************************************************************
000020*                                                                *
000030*  COPYBOOK    : CTTX0100                                       *
000040*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000050*  DESCRIPCION : MOVIMIENTO DE EFECTIVO (TRANSACTION), ENTRADA   *
000060*             : DIARIA DE IMPORTACION CSV (VER CTWC0400).        *
000070*  USADO POR  : CTWC0400                                         *
000080******************************************************************
000090*        L O G    D E   M O D I F I C A C I O N E S              *
000100******************************************************************
000110*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000120*  ---------- ------ --------- -------------------------------   *
000130*  1990-09-11 EEDR   CR-23300  VERSION ORIGINAL DEL LAYOUT        CR-23300
000140******************************************************************
000150 01  REG-CTTX0100.
000160     05  CTTX-ID-MOVIMIENTO          PIC 9(09).
000170     05  CTTX-ID-EMPRESA             PIC 9(09).
000180     05  CTTX-FECHA                  PIC 9(08).
000190     05  CTTX-TIPO                   PIC X(16).
000200         88  CTTX-INGRESO                        VALUE 'INCOME'.
000210         88  CTTX-EGRESO                         VALUE 'EXPENSE'.
000220         88  CTTX-TRASLADO                       VALUE 'TRANSFER'.
000230         88  CTTX-COBRO                          VALUE
000240                                          'PAYMENT_RECEIVED'.
000250         88  CTTX-PAGO                           VALUE
000260                                          'PAYMENT_SENT'.
000270         88  CTTX-REEMBOLSO                      VALUE 'REFUND'.
000280         88  CTTX-OTRO                           VALUE 'OTHER'.
000290     05  CTTX-DESCRIPCION            PIC X(80).
000300     05  CTTX-MONTO                  PIC S9(13)V9(4) COMP-3.
000310     05  CTTX-MONEDA                 PIC X(03).
000320     05  CTTX-TASA-CAMBIO            PIC S9(07)V9(6) COMP-3.
000330     05  CTTX-MONTO-BASE             PIC S9(13)V9(4) COMP-3.
000340     05  CTTX-REFERENCIA             PIC X(30).
000350     05  CTTX-ID-CUENTA              PIC 9(09).
000360     05  FILLER                      PIC X(10).
