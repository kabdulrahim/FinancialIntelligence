000010******************************************************************
000020*                                                                *
000030*  COPYBOOK    : CTCA0100                                       *
000040*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000050*  DESCRIPCION : MAESTRO DE CUENTAS DE EFECTIVO (CASH-ACCOUNT).  *
000060*             : UN REGISTRO POR CUENTA, LECTURA SECUENCIAL       *
000070*             : FILTRADA POR EMPRESA (SIN LLAVE, VER SPEC).      *
000080*  USADO POR  : CTWC0100, CTWC0400                               *
000090******************************************************************
000100*        L O G    D E   M O D I F I C A C I O N E S              *
000110******************************************************************
000120*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000130*  ---------- ------ --------- -------------------------------   *
000140*  1987-02-16 PEDR   CR-22886  VERSION ORIGINAL DEL LAYOUT        CR-22886
000150*  1999-01-08 EEDR   CR-24501  AJUSTE Y2K, SIN IMPACTO DE FECHAS  CR-24501
000160*             EN ESTE LAYOUT (NO TIENE CAMPOS DE FECHA)          *CR-24501
000170******************************************************************
000180 01  REG-CTCA0100.
000190     05  CTCA-ID-CUENTA              PIC 9(09).
000200     05  CTCA-ID-EMPRESA              PIC 9(09).
000210     05  CTCA-SALDO                  PIC S9(13)V9(4) COMP-3.
000220     05  CTCA-MONEDA-CUENTA          PIC X(03).
000230     05  CTCA-TASA-CAMBIO            PIC S9(07)V9(6) COMP-3.
000240     05  CTCA-SALDO-BASE             PIC S9(13)V9(4) COMP-3.
000250     05  CTCA-INDICADOR-ACTIVA       PIC X(01).
000260         88  CTCA-CUENTA-ACTIVA                 VALUE 'Y'.
000270         88  CTCA-CUENTA-INACTIVA               VALUE 'N'.
000280     05  FILLER                      PIC X(20).
