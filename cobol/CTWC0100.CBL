000010******************************************************************
000020*                                                                *
000030*  PROGRAMA    : CTWC0100                                        *
000040*  PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000050*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000060*  TIPO        : BATCH                                           *
000070*  DESCRIPCION : CORRIDA NOCTURNA DE ANALISIS DE CAPITAL DE      *
000080*             : TRABAJO. POR CADA EMPRESA DEL MAESTRO ACUMULA    *
000090*             : SALDOS DE EFECTIVO, CUENTAS POR COBRAR/PAGAR,    *
000100*             : INVENTARIO Y PASIVO DE CORTO PLAZO; CALCULA      *
000110*             : RAZONES DE LIQUIDEZ, CAPITAL DE TRABAJO NETO,    *
000120*             : DSO/DPO/DIO/CCC Y EL TABLERO DE 30 DIAS; INVOCA  *
000130*             : EL MOTOR DE ALERTAS (CTWC0200) Y ESCRIBE LAS     *
000140*             : SALIDAS DE METRICAS Y ALERTAS DEL SUBSISTEMA CT. *
000150* ARCHIVOS    : CTCOMP=C,CTCASH=C,CTARFL=C,CTAPFL=C,CTINVF=C,    *
000160*             : CTLIAB=C,CTINVC=C,CTMETR=A,CTALRT=A              *
000170* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
000180* BPM/RATIONAL: 231939                                           *
000190* NOMBRE      : MOTOR DE ANALISIS DE CAPITAL DE TRABAJO           *
000200******************************************************************
000210*        L O G    D E   M O D I F I C A C I O N E S              *
000220******************************************************************
000230*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000240*  ---------- ------ --------- -------------------------------   *
000250*  1987-04-11 PEDR   CR-22886  VERSION ORIGINAL: CARGA DE         CR-22886
000260*             EMPRESAS Y ACUMULACION DE ACTIVO/PASIVO CORRIENTE  *CR-22886
000270*  1988-06-20 PEDR   CR-22940  SE AGREGA CALCULO DE DSO/DPO/DIO/  CR-22940
000280*             CCC EN LINEA (VER NOTA EN 0600)                    *CR-22940
000290*  1989-02-15 PEDR   CR-23040  SE AGREGA GENERACION DE ALERTAS    CR-23040
000300*             VIA CALL A CTWC0200                                 CR-23040
000310*  1991-08-02 EEDR   CR-23298  SE AGREGA TABLERO DE 30 DIAS       CR-23298
000320*             (CUENTAS POR COBRAR/PAGAR PROXIMAS, PROYECCION)     CR-23298
000330*  1994-11-21 EEDR   CR-23640  SE AGREGAN CONTADORES DE           CR-23640
000340*             RECOMENDACION AL RESUMEN DE CORRIDA                 CR-23640
000350*  1998-10-05 EEDR   CR-24488  ANALISIS Y2K: WKS-FECHA-CORRIDA Y  CR-24488
000360*             TODAS LAS FECHAS DE ARCHIVO PASAN A CCYYMMDD        CR-24488
000370*  1999-01-25 EEDR   CR-24488  CIERRE Y2K, SIN HALLAZGOS          CR-24488
000380*  2001-07-30 EEDR   CR-24910  SE REORDENA 0900 ANTES DE 0800     CR-24910
000390*             PARA QUE EL TABLERO CUENTE CON EL TOTAL DE ALERTAS  CR-24910
000400*             CRITICAS/ALTAS DE LA CORRIDA DE LA EMPRESA          CR-24910
000410*  2004-09-14 EEDR   CR-25320  SE AMPLIA WKS-TABLA-EMPRESAS DE    CR-25320
000420*             200 A 500 EMPRESAS POR CORRIDA                     *CR-25320
000430******************************************************************
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.    CTWC0100.
000460 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000470 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA CORPORATIVA.
000480 DATE-WRITTEN.  04/11/1987.
000490 DATE-COMPILED.
000500 SECURITY.      USO INTERNO - CONSULTAR CON EL DUENIO DE LA
000510                APLICACION CT ANTES DE MODIFICAR.
000520******************************************************************
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     UPSI-0 IS WS-SW-TRAZA ON  STATUS IS TRAZA-ACTIVA
000580                           OFF STATUS IS TRAZA-INACTIVA.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT COMPANY-MASTER  ASSIGN TO CTCOMP
000620            ORGANIZATION  IS SEQUENTIAL
000630            ACCESS        IS SEQUENTIAL
000640            FILE STATUS   IS FS-CTCOMP
000650                             FSE-CTCOMP.
000660
000670     SELECT CASH-ACCOUNT-FILE ASSIGN TO CTCASH
000680            ORGANIZATION  IS LINE SEQUENTIAL
000690            ACCESS        IS SEQUENTIAL
000700            FILE STATUS   IS FS-CTCASH
000710                             FSE-CTCASH.
000720
000730     SELECT AR-FILE          ASSIGN TO CTARFL
000740            ORGANIZATION  IS LINE SEQUENTIAL
000750            ACCESS        IS SEQUENTIAL
000760            FILE STATUS   IS FS-CTARFL
000770                             FSE-CTARFL.
000780
000790     SELECT AP-FILE          ASSIGN TO CTAPFL
000800            ORGANIZATION  IS LINE SEQUENTIAL
000810            ACCESS        IS SEQUENTIAL
000820            FILE STATUS   IS FS-CTAPFL
000830                             FSE-CTAPFL.
000840
000850     SELECT INVENTORY-FILE   ASSIGN TO CTINVF
000860            ORGANIZATION  IS LINE SEQUENTIAL
000870            ACCESS        IS SEQUENTIAL
000880            FILE STATUS   IS FS-CTINVF
000890                             FSE-CTINVF.
000900
000910     SELECT LIABILITY-FILE   ASSIGN TO CTLIAB
000920            ORGANIZATION  IS LINE SEQUENTIAL
000930            ACCESS        IS SEQUENTIAL
000940            FILE STATUS   IS FS-CTLIAB
000950                             FSE-CTLIAB.
000960
000970     SELECT INVOICE-FILE     ASSIGN TO CTINVC
000980            ORGANIZATION  IS LINE SEQUENTIAL
000990            ACCESS        IS SEQUENTIAL
001000            FILE STATUS   IS FS-CTINVC
001010                             FSE-CTINVC.
001020
001030     SELECT METRICS-OUT-FILE ASSIGN TO CTMETR
001040            ORGANIZATION  IS LINE SEQUENTIAL
001050            ACCESS        IS SEQUENTIAL
001060            FILE STATUS   IS FS-CTMETR
001070                             FSE-CTMETR.
001080
001090     SELECT ALERT-OUT-FILE   ASSIGN TO CTALRT
001100            ORGANIZATION  IS LINE SEQUENTIAL
001110            ACCESS        IS SEQUENTIAL
001120            FILE STATUS   IS FS-CTALRT
001130                             FSE-CTALRT.
001140******************************************************************
001150 DATA DIVISION.
001160 FILE SECTION.
001170******************************************************************
001180*   MAESTRO DE EMPRESAS (CARGADO A TABLA, VER 0100)               *
001190*   MAESTRO DE CUENTAS DE EFECTIVO                                *
001200*   CUENTAS POR COBRAR                                            *
001210*   CUENTAS POR PAGAR                                             *
001220*   MAESTRO DE INVENTARIO                                         *
001230*   PASIVO DE CORTO PLAZO                                         *
001240*   MAESTRO DE FACTURAS (VENTA/COMPRA)                            *
001250*   SALIDA DE METRICAS (WC-METRICS)                                *
001260*   SALIDA DE ALERTAS                                              *
001270 FD  COMPANY-MASTER.
001280     COPY CTCO0100.
001290 FD  CASH-ACCOUNT-FILE.
001300     COPY CTCA0100.
001310 FD  AR-FILE.
001320     COPY CTAR0100.
001330 FD  AP-FILE.
001340     COPY CTAP0100.
001350 FD  INVENTORY-FILE.
001360     COPY CTIV0100.
001370 FD  LIABILITY-FILE.
001380     COPY CTSL0100.
001390 FD  INVOICE-FILE.
001400     COPY CTIN0100.
001410 FD  METRICS-OUT-FILE.
001420     COPY CTMX0100.
001430 FD  ALERT-OUT-FILE.
001440     COPY CTAL0100.
001450******************************************************************
001460 WORKING-STORAGE SECTION.
001470******************************************************************
001480*                    ESTADO DE LOS ARCHIVOS                       *
001490******************************************************************
001500 01  WKS-FS-STATUS.
001510     05  FS-CTCOMP                   PIC 9(02) VALUE ZEROES.
001520     05  FSE-CTCOMP.
001530         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001540         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001550         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001560     05  FS-CTCASH                   PIC 9(02) VALUE ZEROES.
001570     05  FSE-CTCASH.
001580         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001590         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001600         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001610     05  FS-CTARFL                   PIC 9(02) VALUE ZEROES.
001620     05  FSE-CTARFL.
001630         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001640         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001650         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001660     05  FS-CTAPFL                   PIC 9(02) VALUE ZEROES.
001670     05  FSE-CTAPFL.
001680         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001690         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001700         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001710     05  FS-CTINVF                   PIC 9(02) VALUE ZEROES.
001720     05  FSE-CTINVF.
001730         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001740         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001750         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001760     05  FS-CTLIAB                   PIC 9(02) VALUE ZEROES.
001770     05  FSE-CTLIAB.
001780         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001790         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001800         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001810     05  FS-CTINVC                   PIC 9(02) VALUE ZEROES.
001820     05  FSE-CTINVC.
001830         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001840         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001850         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001860     05  FS-CTMETR                   PIC 9(02) VALUE ZEROES.
001870     05  FSE-CTMETR.
001880         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001890         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001900         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001910     05  FS-CTALRT                   PIC 9(02) VALUE ZEROES.
001920     05  FSE-CTALRT.
001930         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001940         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001950         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001960******************************************************************
001970*                    PARAMETRO DE CORRIDA                         *
001980******************************************************************
001990 01  WKS-FECHA-CORRIDA               PIC 9(08).
002000 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
002010     05  WKS-FC-CC                   PIC 9(02).
002020     05  WKS-FC-AA                   PIC 9(02).
002030     05  WKS-FC-MM                   PIC 9(02).
002040     05  WKS-FC-DD                   PIC 9(02).
002050******************************************************************
002060*              TABLA DE EMPRESAS (CARGADA UNA VEZ POR CORRIDA)    *
002070******************************************************************
002080 01  WKS-TOTAL-EMPRESAS              PIC 9(05) COMP VALUE ZEROS.
002090 01  WKS-TABLA-EMPRESAS.
002100     05  WKS-EMPRESA OCCURS 500 TIMES
002110                     ASCENDING KEY IS WKS-EMP-ID
002120                     INDEXED BY IDX-EMP.
002130         10  WKS-EMP-ID              PIC 9(09).
002140         10  WKS-EMP-NOMBRE          PIC X(60).
002150         10  WKS-EMP-TIPO            PIC X(03).
002160         10  WKS-EMP-MONEDA          PIC X(03).
002170     05  FILLER                      PIC X(01) VALUE SPACES.
002180 01  WKS-EMP-EN-PROCESO              PIC 9(09) VALUE ZEROS.
002190******************************************************************
002200*              ACUMULADORES DE ACTIVO/PASIVO CORRIENTE            *
002210******************************************************************
002220 01  WKS-ACUMULADORES-EMPRESA.
002230     05  WKS-EFECTIVO                PIC S9(13)V9(4) COMP-3
002240                                                      VALUE ZEROS.
002250     05  WKS-CXC                     PIC S9(13)V9(4) COMP-3
002260                                                      VALUE ZEROS.
002270     05  WKS-INVENTARIO              PIC S9(13)V9(4) COMP-3
002280                                                      VALUE ZEROS.
002290     05  WKS-TOTAL-ACTIVO-CORR       PIC S9(13)V9(4) COMP-3
002300                                                      VALUE ZEROS.
002310     05  WKS-CXP                     PIC S9(13)V9(4) COMP-3
002320                                                      VALUE ZEROS.
002330     05  WKS-DEUDA-CORTO-PLAZO       PIC S9(13)V9(4) COMP-3
002340                                                      VALUE ZEROS.
002350     05  WKS-TOTAL-PASIVO-CORR       PIC S9(13)V9(4) COMP-3
002360                                                      VALUE ZEROS.
002370     05  WKS-CAPITAL-TRABAJO-NETO    PIC S9(13)V9(4) COMP-3
002380                                                      VALUE ZEROS.
002390     05  WKS-RAZON-CORRIENTE         PIC S9(07)V9(2) COMP-3
002400                                                      VALUE ZEROS.
002410     05  WKS-RAZON-RAPIDA            PIC S9(07)V9(2) COMP-3
002420                                                      VALUE ZEROS.
002430     05  WKS-RAZON-EFECTIVO          PIC S9(07)V9(2) COMP-3
002440                                                      VALUE ZEROS.
002450     05  FILLER                      PIC X(10).
002460******************************************************************
002470*      ACUMULADORES DE DSO/DPO/DIO/CCC "EN LINEA" (CR-22940)      *
002480*      NOTA: SE EXCLUYEN UNICAMENTE LAS FACTURAS CANCELADAS DEL   *
002490*      PROMEDIO DIARIO; EL RESTO SE CONSIDERA "ABIERTA" PARA      *
002500*      ESTE CALCULO, SIN FILTRO DE FECHA (ASI QUEDO CODIFICADO).  *
002510******************************************************************
002520 01  WKS-ACUM-DSO-DPO-DIO.
002530     05  WKS-SUMA-VENTA-ABIERTA      PIC S9(13)V9(4) COMP-3
002540                                                      VALUE ZEROS.
002550     05  WKS-SUMA-COMPRA-ABIERTA     PIC S9(13)V9(4) COMP-3
002560                                                      VALUE ZEROS.
002570     05  WKS-PROMEDIO-DIA-VENTA      PIC S9(13)V9(6) COMP-3
002580                                                      VALUE ZEROS.
002590     05  WKS-PROMEDIO-DIA-COMPRA     PIC S9(13)V9(6) COMP-3
002600                                                      VALUE ZEROS.
002610     05  WKS-DSO                     PIC S9(09)V9(6) COMP-3
002620                                                      VALUE ZEROS.
002630     05  WKS-DPO                     PIC S9(09)V9(6) COMP-3
002640                                                      VALUE ZEROS.
002650     05  WKS-DIO                     PIC S9(09)V9(6) COMP-3
002660                                                      VALUE ZEROS.
002670     05  WKS-CCC                     PIC S9(09)V9(6) COMP-3
002680                                                      VALUE ZEROS.
002690     05  WKS-DSO-2DEC                PIC S9(07)V9(2) COMP-3
002700                                                      VALUE ZEROS.
002710     05  WKS-DPO-2DEC                PIC S9(07)V9(2) COMP-3
002720                                                      VALUE ZEROS.
002730     05  WKS-DIO-2DEC                PIC S9(07)V9(2) COMP-3
002740                                                      VALUE ZEROS.
002750     05  WKS-CCC-2DEC                PIC S9(07)V9(2) COMP-3
002760                                                      VALUE ZEROS.
002770     05  FILLER                      PIC X(10).
002780******************************************************************
002790*              TABLERO DE 30 DIAS Y RECOMENDACIONES               *
002800******************************************************************
002810 01  WKS-TABLERO-30-DIAS.
002820     05  WKS-CXP-30-DIAS             PIC S9(13)V9(4) COMP-3
002830                                                      VALUE ZEROS.
002840     05  WKS-CXC-30-DIAS             PIC S9(13)V9(4) COMP-3
002850                                                      VALUE ZEROS.
002860     05  WKS-PROYECCION-30-DIAS      PIC S9(13)V9(4) COMP-3
002870                                                      VALUE ZEROS.
002880     05  WKS-DIAS-AL-VENCIMIENTO     PIC S9(09)V9(6) COMP-3
002890                                                      VALUE ZEROS.
002900     05  WKS-CONT-CRITICAS-EMPRESA   PIC 9(05) COMP VALUE ZEROS.
002910     05  WKS-CONT-ALTAS-EMPRESA      PIC 9(05) COMP VALUE ZEROS.
002920     05  WKS-CONT-RECOMENDACIONES    PIC 9(05) COMP VALUE ZEROS.
002930     05  FILLER                      PIC X(10).
002940******************************************************************
002950*                    UMBRALES DE RECOMENDACION (CR-23640)         *
002960******************************************************************
002970 01  CT-UMBRALES-RECOMENDACION.
002980     05  CT-UMB-EFECTIVO-MINIMO      PIC S9(13)V9(4) COMP-3
002990                                                 VALUE 10000.0000.
003000     05  CT-UMB-DSO-RECOM            PIC S9(09)V9(6) COMP-3
003010                                                 VALUE 45.000000.
003020     05  CT-UMB-DPO-RECOM            PIC S9(09)V9(6) COMP-3
003030                                                 VALUE 20.000000.
003040     05  CT-UMB-DIO-RECOM            PIC S9(09)V9(6) COMP-3
003050                                                 VALUE 60.000000.
003060     05  CT-UMB-CCC-RECOM            PIC S9(09)V9(6) COMP-3
003070                                                 VALUE 75.000000.
003080     05  CT-UMB-RAZON-CORR-RECOM     PIC S9(07)V9(2) COMP-3
003090                                                      VALUE 1.20.
003100     05  FILLER                      PIC X(10).
003110******************************************************************
003120*              CONTADORES DE CONTROL DE LA CORRIDA                *
003130******************************************************************
003140 01  WKS-CONTADORES-CORRIDA.
003150     05  WKS-TOTAL-ALERTAS-CORRIDA   PIC 9(07) COMP VALUE ZEROS.
003160     05  WKS-TOTAL-EMP-PROCESADAS    PIC 9(05) COMP VALUE ZEROS.
003170     05  WKS-TOTAL-CRITICAS-CORRIDA  PIC 9(07) COMP VALUE ZEROS.
003180     05  WKS-TOTAL-ALTAS-CORRIDA     PIC 9(07) COMP VALUE ZEROS.
003190     05  WKS-TOTAL-RECOM-CORRIDA     PIC 9(07) COMP VALUE ZEROS.
003200     05  FILLER                      PIC X(10).
003210******************************************************************
003220*                    INDICADORES DE FIN DE ARCHIVO                *
003230******************************************************************
003240 01  WKS-INDICADORES.
003250     05  WKS-FIN-EMPRESAS            PIC X(01) VALUE 'N'.
003260         88  WKS-SI-FIN-EMPRESAS                 VALUE 'Y'.
003270     05  WKS-FIN-DETALLE             PIC X(01) VALUE 'N'.
003280         88  WKS-SI-FIN-DETALLE                  VALUE 'Y'.
003290     05  WKS-SUB-ALERTA-SAL          PIC 9(03) COMP VALUE ZEROS.
003300     05  FILLER                      PIC X(10).
003310******************************************************************
003320*      AREA DE LLAMADA A CTWC0200 (MOTOR DE REGLAS DE ALERTA)     *
003330******************************************************************
003340 01  WKS-CTWC0200-PARMS.
003350     05  WKS0200-ID-EMPRESA          PIC 9(09).
003360     05  WKS0200-EFECTIVO            PIC S9(13)V9(4) COMP-3.
003370     05  WKS0200-CXC                 PIC S9(13)V9(4) COMP-3.
003380     05  WKS0200-INVENTARIO          PIC S9(13)V9(4) COMP-3.
003390     05  WKS0200-TOTAL-ACTIVO-CORR   PIC S9(13)V9(4) COMP-3.
003400     05  WKS0200-CXP                 PIC S9(13)V9(4) COMP-3.
003410     05  WKS0200-DEUDA-CORTO-PLAZO   PIC S9(13)V9(4) COMP-3.
003420     05  WKS0200-TOTAL-PASIVO-CORR   PIC S9(13)V9(4) COMP-3.
003430     05  WKS0200-CXC-30-DIAS         PIC S9(13)V9(4) COMP-3.
003440     05  WKS0200-CXP-30-DIAS         PIC S9(13)V9(4) COMP-3.
003450     05  WKS0200-RAZON-CORRIENTE     PIC S9(07)V9(2) COMP-3.
003460     05  WKS0200-RAZON-RAPIDA        PIC S9(07)V9(2) COMP-3.
003470     05  WKS0200-RAZON-EFECTIVO      PIC S9(07)V9(2) COMP-3.
003480     05  WKS0200-DSO                 PIC S9(09)V9(6) COMP-3.
003490     05  WKS0200-DPO                 PIC S9(09)V9(6) COMP-3.
003500     05  WKS0200-DIO                 PIC S9(09)V9(6) COMP-3.
003510     05  WKS0200-CCC                 PIC S9(09)V9(6) COMP-3.
003520     05  WKS0200-CANTIDAD-ALERTAS    PIC 9(03) COMP.
003530     05  WKS0200-TABLA-ALERTAS OCCURS 20 TIMES.
003540         10  WKS0200-ALT-TITULO      PIC X(40).
003550         10  WKS0200-ALT-MENSAJE     PIC X(200).
003560         10  WKS0200-ALT-TIPO        PIC X(22).
003570         10  WKS0200-ALT-SEVERIDAD   PIC X(08).
003580         10  WKS0200-ALT-METRICA     PIC X(30).
003590         10  WKS0200-ALT-UMBRAL      PIC X(12).
003600         10  WKS0200-ALT-VALOR       PIC X(12).
003610******************************************************************
003620*      AREA DE LLAMADA A CTWC0300 (SOLO PARA DIAS-ENTRE-FECHAS)   *
003630******************************************************************
003640 01  WKS-CTWC0300-PARMS.
003650     05  WKS0300-CODIGO-FUNCION      PIC X(02).
003660     05  WKS0300-VALOR-1             PIC S9(13)V9(4) COMP-3.
003670     05  WKS0300-VALOR-2             PIC S9(13)V9(4) COMP-3.
003680     05  WKS0300-VALOR-3             PIC S9(13)V9(4) COMP-3.
003690     05  WKS0300-DIAS                PIC S9(05) COMP-3.
003700     05  WKS0300-PERIODOS            PIC S9(03) COMP-3.
003710     05  WKS0300-TASA-INTERES        PIC S9(03)V9(6) COMP-3.
003720     05  WKS0300-FECHA-1             PIC 9(08).
003730     05  WKS0300-FECHA-2             PIC 9(08).
003740     05  WKS0300-RESULTADO           PIC S9(09)V9(6) COMP-3.
003750     05  WKS0300-INDICADOR-VALIDO    PIC X(01).
003760     05  FILLER                      PIC X(05).
003770******************************************************************
003780 PROCEDURE DIVISION.
003790******************************************************************
003800 0000-PRINCIPAL SECTION.
003810     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
003820     PERFORM 0100-CARGA-EMPRESAS
003830     PERFORM 0200-PROCESA-EMPRESA
003840             VARYING IDX-EMP FROM 1 BY 1
003850             UNTIL IDX-EMP > WKS-TOTAL-EMPRESAS
003860     PERFORM 9800-ESTADISTICAS
003870     STOP RUN.
003880 0000-PRINCIPAL-E. EXIT.
003890
003900*---------------------------------------------------------------*
003910* PASO 1: CARGA EL MAESTRO DE EMPRESAS A LA TABLA WKS-EMPRESA    *
003920* (ASCENDENTE POR ID) PARA QUE 0200 PUEDA RECORRERLA.            *
003930*---------------------------------------------------------------*
003940 0100-CARGA-EMPRESAS SECTION.
003950     OPEN INPUT COMPANY-MASTER
003960     IF FS-CTCOMP NOT EQUAL 0
003970        DISPLAY '>>> ERROR AL ABRIR CTCOMP - FS='FS-CTCOMP
003980        STOP RUN
003990     END-IF
004000     PERFORM 0110-LEE-EMPRESA UNTIL WKS-SI-FIN-EMPRESAS
004010     CLOSE COMPANY-MASTER.
004020 0100-CARGA-EMPRESAS-E. EXIT.
004030
004040 0110-LEE-EMPRESA SECTION.
004050     READ COMPANY-MASTER
004060        AT END
004070           MOVE 'Y' TO WKS-FIN-EMPRESAS
004080        NOT AT END
004090           ADD 1 TO WKS-TOTAL-EMPRESAS
004100           MOVE CTCO-ID-EMPRESA
004110                       TO WKS-EMP-ID (WKS-TOTAL-EMPRESAS)
004120           MOVE CTCO-NOMBRE-EMPRESA
004130                       TO WKS-EMP-NOMBRE (WKS-TOTAL-EMPRESAS)
004140           MOVE CTCO-TIPO-EMPRESA
004150                       TO WKS-EMP-TIPO (WKS-TOTAL-EMPRESAS)
004160           MOVE CTCO-MONEDA-BASE
004170                       TO WKS-EMP-MONEDA (WKS-TOTAL-EMPRESAS)
004180     END-READ.
004190 0110-LEE-EMPRESA-E. EXIT.
004200
004210*---------------------------------------------------------------*
004220* PROCESA UNA EMPRESA DE LA TABLA: ACUMULA SALDOS, CALCULA       *
004230* TOTALES/RAZONES, DSO/DPO/DIO/CCC, GENERA ALERTAS, ARMA EL      *
004240* TABLERO DE 30 DIAS Y ESCRIBE EL REGISTRO DE METRICAS.          *
004250*---------------------------------------------------------------*
004260 0200-PROCESA-EMPRESA SECTION.
004270     MOVE WKS-EMP-ID (IDX-EMP) TO WKS-EMP-EN-PROCESO
004280     MOVE ZEROS TO WKS-EFECTIVO WKS-CXC WKS-INVENTARIO
004290                   WKS-TOTAL-ACTIVO-CORR WKS-CXP
004300                   WKS-DEUDA-CORTO-PLAZO WKS-TOTAL-PASIVO-CORR
004310                   WKS-CAPITAL-TRABAJO-NETO WKS-RAZON-CORRIENTE
004320                   WKS-RAZON-RAPIDA WKS-RAZON-EFECTIVO
004330                   WKS-SUMA-VENTA-ABIERTA WKS-SUMA-COMPRA-ABIERTA
004340                   WKS-DSO WKS-DPO WKS-DIO WKS-CCC
004350                   WKS-CXP-30-DIAS WKS-CXC-30-DIAS
004360                   WKS-PROYECCION-30-DIAS
004370                   WKS-CONT-CRITICAS-EMPRESA WKS-CONT-ALTAS-EMPRESA
004380                   WKS-CONT-RECOMENDACIONES
004390
004400     PERFORM 0300-ACUM-ACTIVO-CORRIENTE
004410     PERFORM 0400-ACUM-PASIVO-CORRIENTE
004420     PERFORM 0500-CALCULA-TOTALES
004430     PERFORM 0600-CALCULA-DSO-DPO-DIO-CCC
004440     PERFORM 0700-ESCRIBE-METRICAS
004450     PERFORM 0900-GENERA-ALERTAS
004460     PERFORM 0800-CALCULA-DASHBOARD
004470
004480     ADD 1 TO WKS-TOTAL-EMP-PROCESADAS
004490     ADD WKS-CONT-CRITICAS-EMPRESA TO WKS-TOTAL-CRITICAS-CORRIDA
004500     ADD WKS-CONT-ALTAS-EMPRESA    TO WKS-TOTAL-ALTAS-CORRIDA
004510     ADD WKS-CONT-RECOMENDACIONES  TO WKS-TOTAL-RECOM-CORRIDA.
004520 0200-PROCESA-EMPRESA-E. EXIT.
004530
004540*---------------------------------------------------------------*
004550* PASO 2: SUMA EFECTIVO, CUENTAS POR COBRAR E INVENTARIO (BASE)  *
004560* DE LA EMPRESA EN PROCESO. CADA ARCHIVO SE ABRE Y CIERRA EN     *
004570* CADA EMPRESA PORQUE NO TIENE LLAVE (VER TABLA DE ARCHIVOS).    *
004580*---------------------------------------------------------------*
004590 0300-ACUM-ACTIVO-CORRIENTE SECTION.
004600     OPEN INPUT CASH-ACCOUNT-FILE
004610     MOVE 'N' TO WKS-FIN-DETALLE
004620     PERFORM 0310-LEE-CASH UNTIL WKS-SI-FIN-DETALLE
004630     CLOSE CASH-ACCOUNT-FILE
004640
004650     OPEN INPUT AR-FILE
004660     MOVE 'N' TO WKS-FIN-DETALLE
004670     PERFORM 0320-LEE-AR UNTIL WKS-SI-FIN-DETALLE
004680     CLOSE AR-FILE
004690
004700     OPEN INPUT INVENTORY-FILE
004710     MOVE 'N' TO WKS-FIN-DETALLE
004720     PERFORM 0330-LEE-INVENTARIO UNTIL WKS-SI-FIN-DETALLE
004730     CLOSE INVENTORY-FILE.
004740 0300-ACUM-ACTIVO-CORRIENTE-E. EXIT.
004750
004760 0310-LEE-CASH SECTION.
004770     READ CASH-ACCOUNT-FILE
004780        AT END
004790           MOVE 'Y' TO WKS-FIN-DETALLE
004800        NOT AT END
004810           IF CTCA-ID-EMPRESA = WKS-EMP-EN-PROCESO
004820              ADD CTCA-SALDO-BASE TO WKS-EFECTIVO
004830           END-IF
004840     END-READ.
004850 0310-LEE-CASH-E. EXIT.
004860
004870 0320-LEE-AR SECTION.
004880     READ AR-FILE
004890        AT END
004900           MOVE 'Y' TO WKS-FIN-DETALLE
004910        NOT AT END
004920           IF CTAR-ID-EMPRESA = WKS-EMP-EN-PROCESO
004930              ADD CTAR-MONTO-BASE TO WKS-CXC
004940           END-IF
004950     END-READ.
004960 0320-LEE-AR-E. EXIT.
004970
004980 0330-LEE-INVENTARIO SECTION.
004990     READ INVENTORY-FILE
005000        AT END
005010           MOVE 'Y' TO WKS-FIN-DETALLE
005020        NOT AT END
005030           IF CTIV-ID-EMPRESA = WKS-EMP-EN-PROCESO
005040              ADD CTIV-VALOR-TOTAL TO WKS-INVENTARIO
005050           END-IF
005060     END-READ.
005070 0330-LEE-INVENTARIO-E. EXIT.
005080
005090*---------------------------------------------------------------*
005100* PASO 3: SUMA CUENTAS POR PAGAR Y PASIVO DE CORTO PLAZO (BASE)  *
005110* DE LA EMPRESA EN PROCESO.                                      *
005120*---------------------------------------------------------------*
005130 0400-ACUM-PASIVO-CORRIENTE SECTION.
005140     OPEN INPUT AP-FILE
005150     MOVE 'N' TO WKS-FIN-DETALLE
005160     PERFORM 0410-LEE-AP UNTIL WKS-SI-FIN-DETALLE
005170     CLOSE AP-FILE
005180
005190     OPEN INPUT LIABILITY-FILE
005200     MOVE 'N' TO WKS-FIN-DETALLE
005210     PERFORM 0420-LEE-PASIVO UNTIL WKS-SI-FIN-DETALLE
005220     CLOSE LIABILITY-FILE.
005230 0400-ACUM-PASIVO-CORRIENTE-E. EXIT.
005240
005250 0410-LEE-AP SECTION.
005260     READ AP-FILE
005270        AT END
005280           MOVE 'Y' TO WKS-FIN-DETALLE
005290        NOT AT END
005300           IF CTAP-ID-EMPRESA = WKS-EMP-EN-PROCESO
005310              ADD CTAP-MONTO-BASE TO WKS-CXP
005320           END-IF
005330     END-READ.
005340 0410-LEE-AP-E. EXIT.
005350
005360 0420-LEE-PASIVO SECTION.
005370     READ LIABILITY-FILE
005380        AT END
005390           MOVE 'Y' TO WKS-FIN-DETALLE
005400        NOT AT END
005410           IF CTSL-ID-EMPRESA = WKS-EMP-EN-PROCESO
005420              ADD CTSL-MONTO-BASE TO WKS-DEUDA-CORTO-PLAZO
005430           END-IF
005440     END-READ.
005450 0420-LEE-PASIVO-E. EXIT.
005460
005470*---------------------------------------------------------------*
005480* PASO 4: TOTALES, CAPITAL DE TRABAJO NETO Y RAZONES. LAS        *
005490* RAZONES SOLO SE CALCULAN SI EL PASIVO CORRIENTE ES MAYOR       *
005500* QUE CERO; DE LO CONTRARIO QUEDAN EN CERO (SIN DATO).           *
005510*---------------------------------------------------------------*
005520 0500-CALCULA-TOTALES SECTION.
005530     COMPUTE WKS-TOTAL-ACTIVO-CORR =
005540             WKS-EFECTIVO + WKS-CXC + WKS-INVENTARIO
005550     COMPUTE WKS-TOTAL-PASIVO-CORR =
005560             WKS-CXP + WKS-DEUDA-CORTO-PLAZO
005570     COMPUTE WKS-CAPITAL-TRABAJO-NETO =
005580             WKS-TOTAL-ACTIVO-CORR - WKS-TOTAL-PASIVO-CORR
005590
005600     IF WKS-TOTAL-PASIVO-CORR > ZEROS
005610        COMPUTE WKS-RAZON-CORRIENTE ROUNDED =
005620                WKS-TOTAL-ACTIVO-CORR / WKS-TOTAL-PASIVO-CORR
005630        COMPUTE WKS-RAZON-RAPIDA ROUNDED =
005640                (WKS-TOTAL-ACTIVO-CORR - WKS-INVENTARIO)
005650                / WKS-TOTAL-PASIVO-CORR
005660        COMPUTE WKS-RAZON-EFECTIVO ROUNDED =
005670                WKS-EFECTIVO / WKS-TOTAL-PASIVO-CORR
005680     END-IF.
005690 0500-CALCULA-TOTALES-E. EXIT.
005700
005710*---------------------------------------------------------------*
005720* PASO 5: DSO/DPO/DIO/CCC "EN LINEA" (CR-22940). NO ES EL        *
005730* CALCULO DE CTWC0300; ES UN PROMEDIO DE UN SOLO PASO SOBRE LA   *
005740* SUMA DE FACTURAS DE VENTA/COMPRA ABIERTAS ENTRE 90, SIN        *
005750* REDONDEO EN ESTA ETAPA (SOLO SE REDONDEA AL ESCRIBIR CTMX).    *
005760*---------------------------------------------------------------*
005770 0600-CALCULA-DSO-DPO-DIO-CCC SECTION.
005780     OPEN INPUT INVOICE-FILE
005790     MOVE 'N' TO WKS-FIN-DETALLE
005800     PERFORM 0610-LEE-FACTURA UNTIL WKS-SI-FIN-DETALLE
005810     CLOSE INVOICE-FILE
005820
005830     COMPUTE WKS-PROMEDIO-DIA-VENTA =
005840             WKS-SUMA-VENTA-ABIERTA / 90
005850     COMPUTE WKS-PROMEDIO-DIA-COMPRA =
005860             WKS-SUMA-COMPRA-ABIERTA / 90
005870
005880     IF WKS-CXC = ZEROS OR WKS-SUMA-VENTA-ABIERTA = ZEROS
005890        MOVE ZEROS TO WKS-DSO
005900     ELSE
005910        COMPUTE WKS-DSO = WKS-CXC / WKS-PROMEDIO-DIA-VENTA
005920     END-IF
005930
005940     IF WKS-CXP = ZEROS OR WKS-SUMA-COMPRA-ABIERTA = ZEROS
005950        MOVE ZEROS TO WKS-DPO
005960     ELSE
005970        COMPUTE WKS-DPO = WKS-CXP / WKS-PROMEDIO-DIA-COMPRA
005980     END-IF
005990
006000     IF WKS-INVENTARIO = ZEROS OR WKS-SUMA-COMPRA-ABIERTA = ZEROS
006010        MOVE ZEROS TO WKS-DIO
006020     ELSE
006030        COMPUTE WKS-DIO =
006040                WKS-INVENTARIO / WKS-PROMEDIO-DIA-COMPRA
006050     END-IF
006060
006070     COMPUTE WKS-CCC = WKS-DIO + WKS-DSO - WKS-DPO
006080
006090     COMPUTE WKS-DSO-2DEC ROUNDED = WKS-DSO
006100     COMPUTE WKS-DPO-2DEC ROUNDED = WKS-DPO
006110     COMPUTE WKS-DIO-2DEC ROUNDED = WKS-DIO
006120     COMPUTE WKS-CCC-2DEC ROUNDED = WKS-CCC.
006130 0600-CALCULA-DSO-DPO-DIO-CCC-E. EXIT.
006140
006150 0610-LEE-FACTURA SECTION.
006160     READ INVOICE-FILE
006170        AT END
006180           MOVE 'Y' TO WKS-FIN-DETALLE
006190        NOT AT END
006200           IF CTIN-ID-EMPRESA = WKS-EMP-EN-PROCESO
006210              AND CTIN-VENTA
006220              AND NOT CTIN-CANCELADA
006230              ADD CTIN-TOTAL-BASE TO WKS-SUMA-VENTA-ABIERTA
006240           END-IF
006250           IF CTIN-ID-EMPRESA = WKS-EMP-EN-PROCESO
006260              AND CTIN-COMPRA
006270              AND NOT CTIN-CANCELADA
006280              ADD CTIN-TOTAL-BASE TO WKS-SUMA-COMPRA-ABIERTA
006290           END-IF
006300     END-READ.
006310 0610-LEE-FACTURA-E. EXIT.
006320
006330*---------------------------------------------------------------*
006340* PASO 6: ESCRIBE EL REGISTRO DE METRICAS (CTMX0100) DE LA       *
006350* EMPRESA EN PROCESO PARA LA FECHA DE CORRIDA.                   *
006360*---------------------------------------------------------------*
006370 0700-ESCRIBE-METRICAS SECTION.
006380     IF WKS-TOTAL-EMP-PROCESADAS = ZEROS
006390        OPEN OUTPUT METRICS-OUT-FILE
006400     ELSE
006410        OPEN EXTEND METRICS-OUT-FILE
006420     END-IF
006430     MOVE WKS-EMP-EN-PROCESO      TO CTMX-ID-EMPRESA
006440     MOVE WKS-FECHA-CORRIDA       TO CTMX-FECHA-CORRIDA
006450     MOVE WKS-EFECTIVO            TO CTMX-EFECTIVO
006460     MOVE WKS-CXC                 TO CTMX-CXC
006470     MOVE WKS-INVENTARIO          TO CTMX-INVENTARIO
006480     MOVE WKS-TOTAL-ACTIVO-CORR   TO CTMX-TOTAL-ACTIVO-CORR
006490     MOVE WKS-CXP                 TO CTMX-CXP
006500     MOVE WKS-DEUDA-CORTO-PLAZO   TO CTMX-DEUDA-CORTO-PLAZO
006510     MOVE WKS-TOTAL-PASIVO-CORR   TO CTMX-TOTAL-PASIVO-CORR
006520     MOVE WKS-CAPITAL-TRABAJO-NETO
006530                                  TO CTMX-CAPITAL-TRABAJO-NETO
006540     MOVE WKS-RAZON-CORRIENTE     TO CTMX-RAZON-CORRIENTE
006550     MOVE WKS-RAZON-RAPIDA        TO CTMX-RAZON-RAPIDA
006560     MOVE WKS-RAZON-EFECTIVO      TO CTMX-RAZON-EFECTIVO
006570     MOVE WKS-DSO-2DEC            TO CTMX-DSO
006580     MOVE WKS-DPO-2DEC            TO CTMX-DPO
006590     MOVE WKS-DIO-2DEC            TO CTMX-DIO
006600     MOVE WKS-CCC-2DEC            TO CTMX-CCC
006610     WRITE REG-CTMX0100
006620     CLOSE METRICS-OUT-FILE.
006630 0700-ESCRIBE-METRICAS-E. EXIT.
006640
006650*---------------------------------------------------------------*
006660* PASO 8: GENERA LAS ALERTAS DE LA EMPRESA VIA CALL A CTWC0200   *
006670* Y LAS AGREGA A ALERT-OUT-FILE. SE MUEVE ANTES DE 0800 (VER     *
006680* CR-24910) PARA QUE EL TABLERO PUEDA CONTAR LAS CRITICAS/ALTAS. *
006690*---------------------------------------------------------------*
006700 0900-GENERA-ALERTAS SECTION.
006710     MOVE WKS-EMP-EN-PROCESO      TO WKS0200-ID-EMPRESA
006720     MOVE WKS-EFECTIVO            TO WKS0200-EFECTIVO
006730     MOVE WKS-CXC                 TO WKS0200-CXC
006740     MOVE WKS-INVENTARIO          TO WKS0200-INVENTARIO
006750     MOVE WKS-TOTAL-ACTIVO-CORR   TO WKS0200-TOTAL-ACTIVO-CORR
006760     MOVE WKS-CXP                 TO WKS0200-CXP
006770     MOVE WKS-DEUDA-CORTO-PLAZO   TO WKS0200-DEUDA-CORTO-PLAZO
006780     MOVE WKS-TOTAL-PASIVO-CORR   TO WKS0200-TOTAL-PASIVO-CORR
006790     MOVE WKS-RAZON-CORRIENTE     TO WKS0200-RAZON-CORRIENTE
006800     MOVE WKS-RAZON-RAPIDA        TO WKS0200-RAZON-RAPIDA
006810     MOVE WKS-RAZON-EFECTIVO      TO WKS0200-RAZON-EFECTIVO
006820     MOVE WKS-DSO                 TO WKS0200-DSO
006830     MOVE WKS-DPO                 TO WKS0200-DPO
006840     MOVE WKS-DIO                 TO WKS0200-DIO
006850     MOVE WKS-CCC                 TO WKS0200-CCC
006860
006870*    LA PROYECCION Y LAS VENTANAS DE 30 DIAS SE CALCULAN ANTES   *
006880*    DE LA LLAMADA PORQUE EL GENERADOR DE BRECHA DE EFECTIVO     *
006890*    (CTWC0200) LAS NECESITA COMO PARAMETRO DE ENTRADA.
006900     PERFORM 0810-CALCULA-VENTANA-30-DIAS
006910     MOVE WKS-CXC-30-DIAS         TO WKS0200-CXC-30-DIAS
006920     MOVE WKS-CXP-30-DIAS         TO WKS0200-CXP-30-DIAS
006930
006940     CALL 'CTWC0200' USING WKS-CTWC0200-PARMS
006950
006960     IF WKS-TOTAL-EMP-PROCESADAS = ZEROS
006970        OPEN OUTPUT ALERT-OUT-FILE
006980     ELSE
006990        OPEN EXTEND ALERT-OUT-FILE
007000     END-IF
007010
007020     PERFORM 0910-ESCRIBE-ALERTA
007030             VARYING WKS-SUB-ALERTA-SAL FROM 1 BY 1
007040             UNTIL WKS-SUB-ALERTA-SAL >
007050                                  WKS0200-CANTIDAD-ALERTAS
007060
007070     CLOSE ALERT-OUT-FILE
007080
007090     ADD WKS0200-CANTIDAD-ALERTAS TO WKS-TOTAL-ALERTAS-CORRIDA.
007100 0900-GENERA-ALERTAS-E. EXIT.
007110
007120 0910-ESCRIBE-ALERTA SECTION.
007130     MOVE WKS-EMP-EN-PROCESO TO CTAL-ID-EMPRESA
007140     MOVE WKS0200-ALT-TITULO (WKS-SUB-ALERTA-SAL)
007150                              TO CTAL-TITULO
007160     MOVE WKS0200-ALT-MENSAJE (WKS-SUB-ALERTA-SAL)
007170                              TO CTAL-MENSAJE
007180     MOVE WKS0200-ALT-TIPO (WKS-SUB-ALERTA-SAL)
007190                              TO CTAL-TIPO
007200     MOVE WKS0200-ALT-SEVERIDAD (WKS-SUB-ALERTA-SAL)
007210                              TO CTAL-SEVERIDAD
007220     MOVE WKS0200-ALT-METRICA (WKS-SUB-ALERTA-SAL)
007230                              TO CTAL-METRICA
007240     MOVE WKS0200-ALT-UMBRAL (WKS-SUB-ALERTA-SAL)
007250                              TO CTAL-UMBRAL-DISPLAY
007260     MOVE WKS0200-ALT-VALOR (WKS-SUB-ALERTA-SAL)
007270                              TO CTAL-VALOR-DISPLAY
007280     WRITE REG-CTAL0100
007290
007300     IF CTAL-SEV-CRITICA
007310        ADD 1 TO WKS-CONT-CRITICAS-EMPRESA
007320     END-IF
007330     IF CTAL-SEV-ALTA
007340        ADD 1 TO WKS-CONT-ALTAS-EMPRESA
007350     END-IF.
007360 0910-ESCRIBE-ALERTA-E. EXIT.
007370
007380*---------------------------------------------------------------*
007390* PASO 7: TABLERO DE 30 DIAS Y RECOMENDACIONES. LA SELECCION DE  *
007400* LAS 5 ALERTAS MAS RECIENTES Y LOS INDICADORES LEIDO/DESCARTADO *
007410* NO SE PERSISTEN: EL LAYOUT DE ALERTA DE ESTE SUBSISTEMA NO     *
007420* LLEVA ESOS CAMPOS, ASI QUE EL TABLERO SOLO DEJA CONSTANCIA DE  *
007430* LOS CONTADORES EN EL RESUMEN DE CORRIDA (VER 9800).            *
007440*---------------------------------------------------------------*
007450 0800-CALCULA-DASHBOARD SECTION.
007460     IF (WKS-EFECTIVO = ZEROS) OR
007470        (WKS-EFECTIVO < CT-UMB-EFECTIVO-MINIMO)
007480        ADD 1 TO WKS-CONT-RECOMENDACIONES
007490     END-IF
007500     IF WKS-DSO > CT-UMB-DSO-RECOM
007510        ADD 1 TO WKS-CONT-RECOMENDACIONES
007520     END-IF
007530     IF WKS-DPO < CT-UMB-DPO-RECOM
007540        ADD 1 TO WKS-CONT-RECOMENDACIONES
007550     END-IF
007560     IF WKS-DIO > CT-UMB-DIO-RECOM
007570        ADD 1 TO WKS-CONT-RECOMENDACIONES
007580     END-IF
007590     IF WKS-CCC > CT-UMB-CCC-RECOM
007600        ADD 1 TO WKS-CONT-RECOMENDACIONES
007610     END-IF
007620     IF WKS-TOTAL-PASIVO-CORR > ZEROS
007630        AND WKS-RAZON-CORRIENTE < CT-UMB-RAZON-CORR-RECOM
007640        ADD 1 TO WKS-CONT-RECOMENDACIONES
007650     END-IF.
007660 0800-CALCULA-DASHBOARD-E. EXIT.
007670
007680*---------------------------------------------------------------*
007690* VENTANA DE 30 DIAS: CUENTAS POR PAGAR PENDIENTES/APROBADAS/    *
007700* PARCIALES CON VENCIMIENTO ENTRE HOY Y HOY+30, Y CUENTAS POR    *
007710* COBRAR ABIERTAS/PARCIALES CON VENCIMIENTO ANTES DE HOY+30.     *
007720*---------------------------------------------------------------*
007730 0810-CALCULA-VENTANA-30-DIAS SECTION.
007740     OPEN INPUT AP-FILE
007750     MOVE 'N' TO WKS-FIN-DETALLE
007760     PERFORM 0811-LEE-AP-30-DIAS UNTIL WKS-SI-FIN-DETALLE
007770     CLOSE AP-FILE
007780
007790     OPEN INPUT AR-FILE
007800     MOVE 'N' TO WKS-FIN-DETALLE
007810     PERFORM 0812-LEE-AR-30-DIAS UNTIL WKS-SI-FIN-DETALLE
007820     CLOSE AR-FILE
007830
007840     COMPUTE WKS-PROYECCION-30-DIAS =
007850             WKS-EFECTIVO + WKS-CXC-30-DIAS - WKS-CXP-30-DIAS.
007860 0810-CALCULA-VENTANA-30-DIAS-E. EXIT.
007870
007880 0811-LEE-AP-30-DIAS SECTION.
007890     READ AP-FILE
007900        AT END
007910           MOVE 'Y' TO WKS-FIN-DETALLE
007920        NOT AT END
007930           IF CTAP-ID-EMPRESA = WKS-EMP-EN-PROCESO
007940              AND (CTAP-PENDIENTE OR CTAP-APROBADA
007950                   OR CTAP-PAGO-PARCIAL)
007960              MOVE WKS-FECHA-CORRIDA TO WKS0300-FECHA-1
007970              MOVE CTAP-FECHA-VENCE  TO WKS0300-FECHA-2
007980              MOVE 'DB'              TO WKS0300-CODIGO-FUNCION
007990              CALL 'CTWC0300' USING WKS-CTWC0300-PARMS
008000              MOVE WKS0300-RESULTADO TO WKS-DIAS-AL-VENCIMIENTO
008010              IF WKS-DIAS-AL-VENCIMIENTO >= ZEROS
008020                 AND WKS-DIAS-AL-VENCIMIENTO <= 30
008030                 ADD CTAP-MONTO-BASE TO WKS-CXP-30-DIAS
008040              END-IF
008050           END-IF
008060     END-READ.
008070 0811-LEE-AP-30-DIAS-E. EXIT.
008080
008090 0812-LEE-AR-30-DIAS SECTION.
008100     READ AR-FILE
008110        AT END
008120           MOVE 'Y' TO WKS-FIN-DETALLE
008130        NOT AT END
008140           IF CTAR-ID-EMPRESA = WKS-EMP-EN-PROCESO
008150              AND (CTAR-ABIERTA OR CTAR-PAGO-PARCIAL)
008160              MOVE WKS-FECHA-CORRIDA TO WKS0300-FECHA-1
008170              MOVE CTAR-FECHA-VENCE  TO WKS0300-FECHA-2
008180              MOVE 'DB'              TO WKS0300-CODIGO-FUNCION
008190              CALL 'CTWC0300' USING WKS-CTWC0300-PARMS
008200              MOVE WKS0300-RESULTADO TO WKS-DIAS-AL-VENCIMIENTO
008210              IF WKS-DIAS-AL-VENCIMIENTO < 30
008220                 ADD CTAR-MONTO-BASE TO WKS-CXC-30-DIAS
008230              END-IF
008240           END-IF
008250     END-READ.
008260 0812-LEE-AR-30-DIAS-E. EXIT.
008270
008280*---------------------------------------------------------------*
008290* RESUMEN DE CORRIDA (BANDEJA DE SALIDA, VER SECCION DE          *
008300* REPORTES): EMPRESAS PROCESADAS, ALERTAS Y RECOMENDACIONES.     *
008310*---------------------------------------------------------------*
008320 9800-ESTADISTICAS SECTION.
008330     DISPLAY '==============================================='
008340     DISPLAY 'CTWC0100 - RESUMEN DE CORRIDA DE CAPITAL DE '
008350             'TRABAJO'
008360     DISPLAY 'FECHA DE CORRIDA . . . . . : ' WKS-FECHA-CORRIDA
008370     DISPLAY 'EMPRESAS PROCESADAS. . . . : '
008380             WKS-TOTAL-EMP-PROCESADAS
008390     DISPLAY 'ALERTAS GENERADAS. . . . . : '
008400             WKS-TOTAL-ALERTAS-CORRIDA
008410     DISPLAY '   DE SEVERIDAD CRITICA. . : '
008420             WKS-TOTAL-CRITICAS-CORRIDA
008430     DISPLAY '   DE SEVERIDAD ALTA . . . : '
008440             WKS-TOTAL-ALTAS-CORRIDA
008450     DISPLAY 'RECOMENDACIONES DE TABLERO : '
008460             WKS-TOTAL-RECOM-CORRIDA
008470     DISPLAY '==============================================='.
008480 9800-ESTADISTICAS-E. EXIT.
