000010******************************************************************
000020*                                                                *
000030*  COPYBOOK    : CTIR0100                                       *
000040*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000050*  DESCRIPCION : SALIDA DE RESULTADO DE IMPORTACION              *
000060*             : (IMPORT-RESULT). UN REGISTRO POR CORRIDA DE      *
000070*             : IMPORTACION, ESCRITO POR CTWC0400 AL FINAL DE    *
000080*             : CADA UNO DE LOS CINCO FLUJOS.                    *
000090*  USADO POR  : CTWC0400                                         *
000100******************************************************************
000110*        L O G    D E   M O D I F I C A C I O N E S              *
000120******************************************************************
000130*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000140*  ---------- ------ --------- -------------------------------   *
000150*  1997-08-19 EEDR   CR-24075  VERSION ORIGINAL DEL LAYOUT        CR-24075
000160******************************************************************
000170 01  REG-CTIR0100.
000180     05  CTIR-TIPO                   PIC X(20).
000190     05  CTIR-TOTAL-REGISTROS        PIC 9(07).
000200     05  CTIR-REGISTROS-OK           PIC 9(07).
000210     05  CTIR-REGISTROS-ERROR        PIC 9(07).
000220     05  CTIR-ESTADO                 PIC X(20).
000230         88  CTIR-COMPLETADA                     VALUE
000240                                              'COMPLETED'.
000250         88  CTIR-PARCIAL                        VALUE
000260                                      'PARTIALLY_COMPLETED'.
000270         88  CTIR-FALLIDA                        VALUE 'FAILED'.
000280     05  FILLER                      PIC X(12).
