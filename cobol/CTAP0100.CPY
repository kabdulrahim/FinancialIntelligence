000010******************************************************************
000020*                                                                *
000030*  COPYBOOK    : CTAP0100                                       *
000040*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000050*  DESCRIPCION : CUENTAS POR PAGAR (ACCOUNTS-PAYABLE). UN        *
000060*             : REGISTRO POR FACTURA DE COMPRA PENDIENTE DE      *
000070*             : PAGO. LECTURA SECUENCIAL, SIN LLAVE.             *
000080*  USADO POR  : CTWC0100, CTWC0400                               *
000090******************************************************************
000100*        L O G    D E   M O D I F I C A C I O N E S              *
000110******************************************************************
000120*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000130*  ---------- ------ --------- -------------------------------   *
000140*  1987-03-02 PEDR   CR-22886  VERSION ORIGINAL DEL LAYOUT        CR-22886
000150*  1998-12-14 EEDR   CR-24488  ANALISIS Y2K: FECHAS A 9(08)       CR-24488
000160*             CCYYMMDD                                           *CR-24488
000170******************************************************************
000180 01  REG-CTAP0100.
000190     05  CTAP-ID-CUENTA              PIC 9(09).
000200     05  CTAP-ID-EMPRESA             PIC 9(09).
000210     05  CTAP-NOMBRE-PROVEEDOR       PIC X(60).
000220     05  CTAP-MONTO                  PIC S9(13)V9(4) COMP-3.
000230     05  CTAP-MONEDA-FACTURA         PIC X(03).
000240     05  CTAP-TASA-CAMBIO            PIC S9(07)V9(6) COMP-3.
000250     05  CTAP-MONTO-BASE             PIC S9(13)V9(4) COMP-3.
000260     05  CTAP-NUMERO-FACTURA         PIC X(30).
000270     05  CTAP-FECHA-FACTURA          PIC 9(08).
000280     05  CTAP-FECHA-VENCE            PIC 9(08).
000290     05  CTAP-FECHA-VENCE-R REDEFINES CTAP-FECHA-VENCE.
000300         10  CTAP-VENCE-CC           PIC 9(02).
000310         10  CTAP-VENCE-AA           PIC 9(02).
000320         10  CTAP-VENCE-MM           PIC 9(02).
000330         10  CTAP-VENCE-DD           PIC 9(02).
000340     05  CTAP-ESTADO                 PIC X(15).
000350         88  CTAP-PENDIENTE                      VALUE 'PENDING'.
000360         88  CTAP-APROBADA                        VALUE
000370                                              'APPROVED'.
000380         88  CTAP-PAGO-PARCIAL                   VALUE
000390                                              'PARTIALLY_PAID'.
000400         88  CTAP-PAGADA                         VALUE 'PAID'.
000410         88  CTAP-VENCIDA                         VALUE 'OVERDUE'.
000420         88  CTAP-DISPUTADA                      VALUE 'DISPUTED'.
000430     05  FILLER                      PIC X(10).
