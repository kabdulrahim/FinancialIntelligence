000010******************************************************************
000020*                                                                *
000030*  COPYBOOK    : CTIN0100                                       *
000040*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000050*  DESCRIPCION : MAESTRO DE FACTURAS (INVOICE), VENTA O COMPRA.  *
000060*             : LECTURA SECUENCIAL, SIN LLAVE. USADO PARA        *
000070*             : ACUMULAR VENTA/COMPRA DIARIA PROMEDIO EN EL      *
000080*             : CALCULO DE DSO/DPO/DIO (VER CTWC0100).           *
000090*  USADO POR  : CTWC0100, CTWC0400                               *
000100******************************************************************
000110*        L O G    D E   M O D I F I C A C I O N E S              *
000120******************************************************************
000130*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000140*  ---------- ------ --------- -------------------------------   *
000150*  1988-05-20 PEDR   CR-22940  VERSION ORIGINAL DEL LAYOUT        CR-22940
000160*  1998-12-14 EEDR   CR-24488  ANALISIS Y2K: FECHAS A 9(08)       CR-24488
000170*             CCYYMMDD                                           *CR-24488
000180******************************************************************
000190 01  REG-CTIN0100.
000200     05  CTIN-ID-FACTURA             PIC 9(09).
000210     05  CTIN-ID-EMPRESA             PIC 9(09).
000220     05  CTIN-NUMERO                 PIC X(30).
000230     05  CTIN-TIPO                   PIC X(08).
000240         88  CTIN-VENTA                          VALUE 'SALES'.
000250         88  CTIN-COMPRA                         VALUE 'PURCHASE'.
000260     05  CTIN-NOMBRE-CONTACTO        PIC X(60).
000270     05  CTIN-FECHA-EMISION          PIC 9(08).
000280     05  CTIN-FECHA-VENCE            PIC 9(08).
000290     05  CTIN-SUBTOTAL               PIC S9(13)V9(4) COMP-3.
000300     05  CTIN-IMPUESTO               PIC S9(13)V9(4) COMP-3.
000310     05  CTIN-TOTAL                  PIC S9(13)V9(4) COMP-3.
000320     05  CTIN-MONEDA                 PIC X(03).
000330     05  CTIN-TASA-CAMBIO            PIC S9(07)V9(6) COMP-3.
000340     05  CTIN-TOTAL-BASE             PIC S9(13)V9(4) COMP-3.
000350     05  CTIN-ESTADO                 PIC X(15).
000360         88  CTIN-BORRADOR                        VALUE 'DRAFT'.
000370         88  CTIN-ENVIADA                        VALUE 'SENT'.
000380         88  CTIN-VENCIDA                         VALUE 'OVERDUE'.
000390         88  CTIN-PAGO-PARCIAL                   VALUE
000400                                              'PARTIALLY_PAID'.
000410         88  CTIN-PAGADA                         VALUE 'PAID'.
000420         88  CTIN-CANCELADA                       VALUE
000430                                              'CANCELLED'.
000440         88  CTIN-DISPUTADA                      VALUE 'DISPUTED'.
000450     05  FILLER                      PIC X(08).
