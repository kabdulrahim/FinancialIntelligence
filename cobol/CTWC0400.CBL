000010******************************************************************
000020*                                                                *
000030*  PROGRAMA    : CTWC0400                                        *
000040*  PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000050*  APLICACION  : CT - CAPITAL DE TRABAJO                         *
000060*  TIPO        : BATCH                                           *
000070*  DESCRIPCION : CARGA DIARIA DE EXTRACTOS CSV HACIA EL LEDGER   *
000080*             : DE LA EMPRESA: MOVIMIENTOS DE EFECTIVO,          *
000090*             : FACTURAS, CUENTAS POR COBRAR, CUENTAS POR PAGAR  *
000100*             : E INVENTARIO. CADA FLUJO ES INDEPENDIENTE: UNA   *
000110*             : FILA MALA SE DESCARTA Y SE CUENTA COMO ERROR,    *
000120*             : LA CORRIDA NUNCA ABORTA POR UNA FILA.            *
000130* ARCHIVOS    : CTCOMP=C,CTTXIN=C,CTTXOU=A,CTININ=C,CTINOU=A,    *
000140*             : CTARIN=C,CTAROU=A,CTAPIN=C,CTAPOU=A,CTIVIN=C,    *
000150*             : CTIVOU=A,CTIROU=A                                *
000160* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
000170* BPM/RATIONAL: 231940                                           *
000180* NOMBRE      : CARGADOR DIARIO DE EXTRACTOS CT                   *
000190******************************************************************
000200*        L O G    D E   M O D I F I C A C I O N E S              *
000210******************************************************************
000220*  FECHA      PROGR  TICKET    DESCRIPCION                       *
000230*  ---------- ------ --------- -------------------------------   *
000240*  1990-09-11 EEDR   CR-23300  VERSION ORIGINAL: CARGA DE         CR-23300
000250*             MOVIMIENTOS DE EFECTIVO UNICAMENTE                 *CR-23300
000260*  1992-01-14 EEDR   CR-23350  SE AGREGA CARGA DE FACTURAS,       CR-23350
000270*             CUENTAS POR COBRAR Y CUENTAS POR PAGAR              CR-23350
000280*  1993-06-08 EEDR   CR-23470  SE AGREGA CARGA DE INVENTARIO      CR-23470
000290*  1997-08-19 EEDR   CR-24075  SE AGREGA REGISTRO DE RESULTADO    CR-24075
000300*             DE IMPORTACION (CTIR0100) POR CADA FLUJO            CR-24075
000310*  1998-11-16 EEDR   CR-24488  ANALISIS Y2K: TODAS LAS FECHAS DE  CR-24488
000320*             ENTRADA CSV SE VALIDAN EN FORMATO CCYY-MM-DD        CR-24488
000330*  1999-02-10 EEDR   CR-24488  CIERRE Y2K, SIN HALLAZGOS          CR-24488
000340*  2003-04-22 EEDR   CR-25120  SE VALIDA EXISTENCIA DE LA EMPRESA CR-25120
000350*             CONTRA EL MAESTRO ANTES DE ACEPTAR CUALQUIER FLUJO  CR-25120
000360*  2006-03-09 EEDR   CR-25610  MONTO BASE: LA COLUMNA EXPLICITA   CR-25610
000370*             DE MONEDA BASE GANA SOBRE EL CALCULO POR TASA       CR-25610
000380*  2007-05-15 EEDR   CR-25740  SE AGREGA SEGUNDA LECTURA PARA     CR-25740
000390*             DESCARTAR EL ENCABEZADO DEL CSV EN LOS CINCO        CR-25740
000400*             FLUJOS; LA LECTURA UNICA PREVIA CONTABA EL          CR-25740
000410*             ENCABEZADO COMO FILA DE DATOS Y LA DEJABA COMO      CR-25740
000420*             ERROR EN CTIR0100                                  CR-25740
000430*  2008-06-30 EEDR   CR-25870  LOS CAMPOS ENUMERADOS (TIPO DE     CR-25870
000440*             TRANSACCION, TIPO Y ESTADO DE FACTURA, ESTADO DE    CR-25870
000450*             CXC/CXP, TIPO DE ARTICULO) SE MAYUSCULIZAN ANTES    CR-25870
000460*             DE COMPARAR (0260-MAYUSCULIZA-COL); UN VALOR EN     CR-25870
000470*             MINUSCULAS SE RECHAZABA O SE DEJABA CAER AL VALOR   CR-25870
000480A*            POR DEFECTO AUN SIENDO UN CODIGO VALIDO             CR-25870
000490******************************************************************
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID.    CTWC0400.
000520 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000530 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA CORPORATIVA.
000540 DATE-WRITTEN.  09/11/1990.
000550 DATE-COMPILED.
000560 SECURITY.      USO INTERNO - CONSULTAR CON EL DUENIO DE LA
000570                APLICACION CT ANTES DE MODIFICAR.
000580******************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     UPSI-0 IS WS-SW-TRAZA ON  STATUS IS TRAZA-ACTIVA
000640                           OFF STATUS IS TRAZA-INACTIVA.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT COMPANY-MASTER      ASSIGN TO CTCOMP
000680            ORGANIZATION  IS SEQUENTIAL
000690            ACCESS        IS SEQUENTIAL
000700            FILE STATUS   IS FS-CTCOMP
000710                             FSE-CTCOMP.
000720
000730     SELECT TRANSACTION-CSV-IN  ASSIGN TO CTTXIN
000740            ORGANIZATION  IS LINE SEQUENTIAL
000750            ACCESS        IS SEQUENTIAL
000760            FILE STATUS   IS FS-CTTXIN
000770                             FSE-CTTXIN.
000780     SELECT TRANSACTION-OUT-FILE ASSIGN TO CTTXOU
000790            ORGANIZATION  IS LINE SEQUENTIAL
000800            ACCESS        IS SEQUENTIAL
000810            FILE STATUS   IS FS-CTTXOU
000820                             FSE-CTTXOU.
000830
000840     SELECT INVOICE-CSV-IN      ASSIGN TO CTININ
000850            ORGANIZATION  IS LINE SEQUENTIAL
000860            ACCESS        IS SEQUENTIAL
000870            FILE STATUS   IS FS-CTININ
000880                             FSE-CTININ.
000890     SELECT INVOICE-OUT-FILE    ASSIGN TO CTINOU
000900            ORGANIZATION  IS LINE SEQUENTIAL
000910            ACCESS        IS SEQUENTIAL
000920            FILE STATUS   IS FS-CTINOU
000930                             FSE-CTINOU.
000940
000950     SELECT AR-CSV-IN           ASSIGN TO CTARIN
000960            ORGANIZATION  IS LINE SEQUENTIAL
000970            ACCESS        IS SEQUENTIAL
000980            FILE STATUS   IS FS-CTARIN
000990                             FSE-CTARIN.
001000     SELECT AR-OUT-FILE         ASSIGN TO CTAROU
001010            ORGANIZATION  IS LINE SEQUENTIAL
001020            ACCESS        IS SEQUENTIAL
001030            FILE STATUS   IS FS-CTAROU
001040                             FSE-CTAROU.
001050
001060     SELECT AP-CSV-IN           ASSIGN TO CTAPIN
001070            ORGANIZATION  IS LINE SEQUENTIAL
001080            ACCESS        IS SEQUENTIAL
001090            FILE STATUS   IS FS-CTAPIN
001100                             FSE-CTAPIN.
001110     SELECT AP-OUT-FILE         ASSIGN TO CTAPOU
001120            ORGANIZATION  IS LINE SEQUENTIAL
001130            ACCESS        IS SEQUENTIAL
001140            FILE STATUS   IS FS-CTAPOU
001150                             FSE-CTAPOU.
001160
001170     SELECT INVENTORY-CSV-IN    ASSIGN TO CTIVIN
001180            ORGANIZATION  IS LINE SEQUENTIAL
001190            ACCESS        IS SEQUENTIAL
001200            FILE STATUS   IS FS-CTIVIN
001210                             FSE-CTIVIN.
001220     SELECT INVENTORY-OUT-FILE  ASSIGN TO CTIVOU
001230            ORGANIZATION  IS LINE SEQUENTIAL
001240            ACCESS        IS SEQUENTIAL
001250            FILE STATUS   IS FS-CTIVOU
001260                             FSE-CTIVOU.
001270
001280     SELECT IMPORT-RESULT-OUT-FILE ASSIGN TO CTIROU
001290            ORGANIZATION  IS LINE SEQUENTIAL
001300            ACCESS        IS SEQUENTIAL
001310            FILE STATUS   IS FS-CTIROU
001320                             FSE-CTIROU.
001330******************************************************************
001340 DATA DIVISION.
001350 FILE SECTION.
001360 FD  COMPANY-MASTER.
001370     COPY CTCO0100.
001380*    LOS CINCO ARCHIVOS DE ENTRADA SON TEXTO CSV, PRIMERA FILA    *
001390*    DE ENCABEZADO, RENGLONES SEPARADOS POR COMA.                 *
001400 FD  TRANSACTION-CSV-IN.
001410 01  REG-CTTXIN                  PIC X(400).
001420 FD  INVOICE-CSV-IN.
001430 01  REG-CTININ                  PIC X(400).
001440 FD  AR-CSV-IN.
001450 01  REG-CTARIN                  PIC X(400).
001460 FD  AP-CSV-IN.
001470 01  REG-CTAPIN                  PIC X(400).
001480 FD  INVENTORY-CSV-IN.
001490 01  REG-CTIVIN                  PIC X(400).
001500*    ARCHIVOS DE SALIDA (LEDGER DE LA EMPRESA) Y RESULTADO         *
001510 FD  TRANSACTION-OUT-FILE.
001520     COPY CTTX0100.
001530 FD  INVOICE-OUT-FILE.
001540     COPY CTIN0100.
001550 FD  AR-OUT-FILE.
001560     COPY CTAR0100.
001570 FD  AP-OUT-FILE.
001580     COPY CTAP0100.
001590 FD  INVENTORY-OUT-FILE.
001600     COPY CTIV0100.
001610 FD  IMPORT-RESULT-OUT-FILE.
001620     COPY CTIR0100.
001630******************************************************************
001640 WORKING-STORAGE SECTION.
001650******************************************************************
001660*                    ESTADO DE LOS ARCHIVOS                       *
001670******************************************************************
001680 01  WKS-FS-STATUS.
001690     05  FS-CTCOMP                   PIC 9(02) VALUE ZEROES.
001700     05  FSE-CTCOMP.
001710         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001720         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001730         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001740     05  FS-CTTXIN                   PIC 9(02) VALUE ZEROES.
001750     05  FSE-CTTXIN.
001760         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001770         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001780         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001790     05  FS-CTTXOU                   PIC 9(02) VALUE ZEROES.
001800     05  FSE-CTTXOU.
001810         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001820         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001830         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001840     05  FS-CTININ                   PIC 9(02) VALUE ZEROES.
001850     05  FSE-CTININ.
001860         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001870         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001880         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001890     05  FS-CTINOU                   PIC 9(02) VALUE ZEROES.
001900     05  FSE-CTINOU.
001910         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001920         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001930         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001940     05  FS-CTARIN                   PIC 9(02) VALUE ZEROES.
001950     05  FSE-CTARIN.
001960         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001970         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001980         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
001990     05  FS-CTAROU                   PIC 9(02) VALUE ZEROES.
002000     05  FSE-CTAROU.
002010         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
002020         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
002030         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
002040     05  FS-CTAPIN                   PIC 9(02) VALUE ZEROES.
002050     05  FSE-CTAPIN.
002060         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
002070         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
002080         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
002090     05  FS-CTAPOU                   PIC 9(02) VALUE ZEROES.
002100     05  FSE-CTAPOU.
002110         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
002120         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
002130         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
002140     05  FS-CTIVIN                   PIC 9(02) VALUE ZEROES.
002150     05  FSE-CTIVIN.
002160         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
002170         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
002180         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
002190     05  FS-CTIVOU                   PIC 9(02) VALUE ZEROES.
002200     05  FSE-CTIVOU.
002210         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
002220         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
002230         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
002240     05  FS-CTIROU                   PIC 9(02) VALUE ZEROES.
002250     05  FSE-CTIROU.
002260         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
002270         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
002280         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
002290******************************************************************
002300*                    PARAMETRO DE CORRIDA                         *
002310******************************************************************
002320 01  WKS-ID-EMPRESA-CORRIDA          PIC 9(09).
002330 01  WKS-FECHA-CORRIDA               PIC 9(08).
002340 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
002350     05  WKS-FC-CC                   PIC 9(02).
002360     05  WKS-FC-AA                   PIC 9(02).
002370     05  WKS-FC-MM                   PIC 9(02).
002380     05  WKS-FC-DD                   PIC 9(02).
002390******************************************************************
002400*              TABLA DE EMPRESAS (SOLO PARA VALIDAR EXISTENCIA)   *
002410******************************************************************
002420 01  WKS-TOTAL-EMPRESAS              PIC 9(05) COMP VALUE ZEROS.
002430 01  WKS-TABLA-EMPRESAS.
002440     05  WKS-EMPRESA OCCURS 500 TIMES
002450                     ASCENDING KEY IS WKS-EMP-ID
002460                     INDEXED BY IDX-EMP.
002470         10  WKS-EMP-ID              PIC 9(09).
002480     05  FILLER                      PIC X(01) VALUE SPACES.
002490 01  WKS-INDICADORES.
002500     05  WKS-FIN-EMPRESAS            PIC X(01) VALUE 'N'.
002510         88  WKS-SI-FIN-EMPRESAS                 VALUE 'Y'.
002520     05  WKS-FIN-CSV                 PIC X(01) VALUE 'N'.
002530         88  WKS-SI-FIN-CSV                      VALUE 'Y'.
002540     05  WKS-EMPRESA-VALIDA          PIC X(01) VALUE 'N'.
002550         88  WKS-SI-EMPRESA-VALIDA               VALUE 'Y'.
002560     05  WKS-FILA-VALIDA             PIC X(01) VALUE 'Y'.
002570         88  WKS-SI-FILA-VALIDA                  VALUE 'Y'.
002580     05  WKS-ARCHIVO-DISPONIBLE      PIC X(01) VALUE 'Y'.
002590         88  WKS-SI-ARCHIVO-DISPONIBLE           VALUE 'Y'.
002600     05  FILLER                      PIC X(10).
002610******************************************************************
002620*      AREA DE TRABAJO GENERICA PARA PARTIR UN RENGLON CSV        *
002630*      (HASTA 13 COLUMNAS; LAS COLUMNAS SOBRANTES QUEDAN EN       *
002640*      BLANCO Y SE INTERPRETAN COMO "NO PRESENTE").               *
002650******************************************************************
002660 01  WKS-COLUMNAS-CSV.
002670     05  WKS-COL-01                  PIC X(30).
002680     05  WKS-COL-02                  PIC X(30).
002690     05  WKS-COL-03                  PIC X(30).
002700     05  WKS-COL-04                  PIC X(30).
002710     05  WKS-COL-05                  PIC X(30).
002720     05  WKS-COL-06                  PIC X(30).
002730     05  WKS-COL-07                  PIC X(30).
002740     05  WKS-COL-08                  PIC X(30).
002750     05  WKS-COL-09                  PIC X(30).
002760     05  WKS-COL-10                  PIC X(30).
002770     05  WKS-COL-11                  PIC X(30).
002780     05  WKS-COL-12                  PIC X(30).
002790     05  WKS-COL-13                  PIC X(80).
002800     05  FILLER                      PIC X(10).
002810******************************************************************
002820*      AREA DE TRABAJO PARA EVALUAR CAMPOS ENUMERADOS SIN         *
002830*      DISTINGUIR MAYUSCULAS/MINUSCULAS (0260-MAYUSCULIZA-COL).   *
002840*      LA EMPRESA NUNCA ADOPTO FUNCTION UPPER-CASE; EL CAMBIO DE  *
002850*      CAJA SE HACE POR INSPECT...CONVERTING, IGUAL QUE EL        *
002860*      CONVERSOR NUMERICO DE ABAJO EVITA FUNCTION NUMVAL.         *
002870******************************************************************
002880 01  WKS-AREA-COL-MAYUS.
002890     05  WKS-COL-MAYUS               PIC X(30) VALUE SPACES.
002900     05  FILLER                      PIC X(10).
002910******************************************************************
002920*      AREA DE TRABAJO PARA CONVERTIR TEXTO CSV A NUMERICO        *
002930*      (LA EMPRESA NUNCA ADOPTO LAS FUNCIONES INTRINSECAS DEL     *
002940*      COMPILADOR; ESTE PARRAFO ES EL "CONVERSOR" DE SIEMPRE).    *
002950******************************************************************
002960 01  WKS-CONVERSOR-NUMERICO.
002970     05  WKS-CNV-TEXTO-ENTRADA       PIC X(20).
002980     05  WKS-CNV-TEXTO-ENTERO        PIC X(13).
002990     05  WKS-CNV-TEXTO-DECIMAL       PIC X(06).
003000     05  WKS-CNV-ENTERO              PIC 9(13).
003010     05  WKS-CNV-DECIMAL-4           PIC 9(04).
003020     05  WKS-CNV-DECIMAL-6           PIC 9(06).
003030     05  WKS-CNV-RESULTADO-MONTO     PIC S9(13)V9(4) COMP-3.
003040     05  WKS-CNV-RESULTADO-TASA      PIC S9(07)V9(6) COMP-3.
003050     05  WKS-CNV-RESULTADO-ENTERO    PIC S9(09)      COMP.
003060     05  FILLER                      PIC X(10).
003070******************************************************************
003080*      AREA DE TRABAJO PARA DERIVAR EL MONTO BASE (0210)          *
003090******************************************************************
003100 01  WKS-DERIVA-MONTO-BASE.
003110     05  WKS-DERIVA-MONTO            PIC S9(13)V9(4) COMP-3.
003120     05  WKS-DERIVA-TASA             PIC S9(07)V9(6) COMP-3.
003130     05  WKS-DERIVA-BASE-COL         PIC X(20).
003140     05  WKS-DERIVA-TASA-COL         PIC X(20).
003150     05  WKS-DERIVA-RESULTADO        PIC S9(13)V9(4) COMP-3.
003160     05  FILLER                      PIC X(10).
003170******************************************************************
003180*      CONTADORES DE CADA FLUJO DE IMPORTACION                    *
003190******************************************************************
003200 01  WKS-CONTADORES-FLUJO.
003210     05  WKS-TOTAL-LEIDOS            PIC 9(07) COMP VALUE ZEROS.
003220     05  WKS-TOTAL-OK                PIC 9(07) COMP VALUE ZEROS.
003230     05  WKS-TOTAL-ERROR             PIC 9(07) COMP VALUE ZEROS.
003240     05  WKS-PROX-ID                 PIC 9(09) COMP VALUE ZEROS.
003250     05  FILLER                      PIC X(10).
003260******************************************************************
003270*      CAMPOS DE TRABAJO PARA VALIDAR FECHAS CCYY-MM-DD           *
003280******************************************************************
003290 01  WKS-FECHA-CSV-TEXTO             PIC X(10).
003300 01  WKS-FECHA-CSV-R REDEFINES WKS-FECHA-CSV-TEXTO.
003310     05  WKS-FCV-AAAA                PIC X(04).
003320     05  WKS-FCV-GUION-1             PIC X(01).
003330     05  WKS-FCV-MM                  PIC X(02).
003340     05  WKS-FCV-GUION-2             PIC X(01).
003350     05  WKS-FCV-DD                  PIC X(02).
003360 01  WKS-FECHA-CSV-NUMERICA           PIC 9(08).
003370 01  WKS-FECHA-CSV-VALIDA             PIC X(01) VALUE 'Y'.
003380     88  WKS-SI-FECHA-CSV-VALIDA                 VALUE 'Y'.
003390******************************************************************
003400 PROCEDURE DIVISION.
003410******************************************************************
003420 0000-PRINCIPAL SECTION.
003430     ACCEPT WKS-ID-EMPRESA-CORRIDA FROM SYSIN
003440     ACCEPT WKS-FECHA-CORRIDA      FROM SYSIN
003450     PERFORM 0050-CARGA-EMPRESAS
003460     PERFORM 0060-VALIDA-EMPRESA
003470
003480     IF WKS-SI-EMPRESA-VALIDA
003490        OPEN OUTPUT IMPORT-RESULT-OUT-FILE
003500        PERFORM 1000-IMPORTA-TRANSACCIONES
003510        PERFORM 2000-IMPORTA-FACTURAS
003520        PERFORM 3000-IMPORTA-CXC
003530        PERFORM 4000-IMPORTA-CXP
003540        PERFORM 5000-IMPORTA-INVENTARIO
003550        CLOSE IMPORT-RESULT-OUT-FILE
003560     ELSE
003570        DISPLAY '>>> EMPRESA NO EXISTE EN CTCOMP - CORRIDA '
003580                'RECHAZADA PARA ID ' WKS-ID-EMPRESA-CORRIDA
003590     END-IF
003600     STOP RUN.
003610 0000-PRINCIPAL-E. EXIT.
003620
003630*---------------------------------------------------------------*
003640* CARGA EL MAESTRO DE EMPRESAS PARA VALIDAR QUE LA EMPRESA DE LA *
003650* CORRIDA EXISTE ANTES DE ACEPTAR CUALQUIERA DE LOS CINCO FLUJOS.*
003660*---------------------------------------------------------------*
003670 0050-CARGA-EMPRESAS SECTION.
003680     OPEN INPUT COMPANY-MASTER
003690     IF FS-CTCOMP NOT EQUAL 0
003700        DISPLAY '>>> ERROR AL ABRIR CTCOMP - FS=' FS-CTCOMP
003710        STOP RUN
003720     END-IF
003730     PERFORM 0051-LEE-EMPRESA UNTIL WKS-SI-FIN-EMPRESAS
003740     CLOSE COMPANY-MASTER.
003750 0050-CARGA-EMPRESAS-E. EXIT.
003760
003770 0051-LEE-EMPRESA SECTION.
003780     READ COMPANY-MASTER
003790        AT END
003800           MOVE 'Y' TO WKS-FIN-EMPRESAS
003810        NOT AT END
003820           ADD 1 TO WKS-TOTAL-EMPRESAS
003830           MOVE CTCO-ID-EMPRESA
003840                       TO WKS-EMP-ID (WKS-TOTAL-EMPRESAS)
003850     END-READ.
003860 0051-LEE-EMPRESA-E. EXIT.
003870
003880 0060-VALIDA-EMPRESA SECTION.
003890     SEARCH ALL WKS-EMPRESA
003900        AT END
003910           MOVE 'N' TO WKS-EMPRESA-VALIDA
003920        WHEN WKS-EMP-ID (IDX-EMP) = WKS-ID-EMPRESA-CORRIDA
003930           MOVE 'Y' TO WKS-EMPRESA-VALIDA
003940     END-SEARCH.
003950 0060-VALIDA-EMPRESA-E. EXIT.
003960
003970*---------------------------------------------------------------*
003980* CONVIERTE UN TEXTO CSV CON PUNTO DECIMAL (EJ. "1234.56") EN UN *
003990* MONTO EMPACADO DE 4 DECIMALES. SI EL TEXTO VIENE EN BLANCO SE  *
004000* DEJA EL RESULTADO EN CERO. NO USA FUNCIONES INTRINSECAS: SE    *
004010* PARTE EL TEXTO CON UNSTRING Y SE ARMA EL VALOR CON COMPUTE.    *
004020*---------------------------------------------------------------*
004030 0210-CONVIERTE-A-MONTO SECTION.
004040     MOVE ZEROS TO WKS-CNV-ENTERO
004050                   WKS-CNV-DECIMAL-4
004060                   WKS-CNV-RESULTADO-MONTO
004070     IF WKS-CNV-TEXTO-ENTRADA NOT = SPACES
004080        UNSTRING WKS-CNV-TEXTO-ENTRADA DELIMITED BY '.'
004090                 INTO WKS-CNV-TEXTO-ENTERO
004100                      WKS-CNV-TEXTO-DECIMAL
004110           ON OVERFLOW
004120              MOVE WKS-CNV-TEXTO-ENTRADA TO WKS-CNV-TEXTO-ENTERO
004130              MOVE SPACES TO WKS-CNV-TEXTO-DECIMAL
004140        END-UNSTRING
004150        MOVE WKS-CNV-TEXTO-ENTERO  TO WKS-CNV-ENTERO
004160        IF WKS-CNV-TEXTO-DECIMAL(1:4) NOT = SPACES
004170           MOVE WKS-CNV-TEXTO-DECIMAL(1:4) TO WKS-CNV-DECIMAL-4
004180        END-IF
004190        COMPUTE WKS-CNV-RESULTADO-MONTO ROUNDED =
004200                WKS-CNV-ENTERO + (WKS-CNV-DECIMAL-4 / 10000)
004210     END-IF.
004220 0210-CONVIERTE-A-MONTO-E. EXIT.
004230
004240*---------------------------------------------------------------*
004250* CONVIERTE UN TEXTO CSV DE TASA DE CAMBIO (6 DECIMALES) A UN    *
004260* VALOR EMPACADO. MISMO PRINCIPIO QUE 0210, SOLO CAMBIA LA       *
004270* CANTIDAD DE DECIMALES ESPERADOS.                               *
004280*---------------------------------------------------------------*
004290 0220-CONVIERTE-A-TASA SECTION.
004300     MOVE ZEROS TO WKS-CNV-ENTERO
004310                   WKS-CNV-DECIMAL-6
004320                   WKS-CNV-RESULTADO-TASA
004330     IF WKS-CNV-TEXTO-ENTRADA NOT = SPACES
004340        UNSTRING WKS-CNV-TEXTO-ENTRADA DELIMITED BY '.'
004350                 INTO WKS-CNV-TEXTO-ENTERO
004360                      WKS-CNV-TEXTO-DECIMAL
004370           ON OVERFLOW
004380              MOVE WKS-CNV-TEXTO-ENTRADA TO WKS-CNV-TEXTO-ENTERO
004390              MOVE SPACES TO WKS-CNV-TEXTO-DECIMAL
004400        END-UNSTRING
004410        MOVE WKS-CNV-TEXTO-ENTERO  TO WKS-CNV-ENTERO
004420        IF WKS-CNV-TEXTO-DECIMAL(1:6) NOT = SPACES
004430           MOVE WKS-CNV-TEXTO-DECIMAL(1:6) TO WKS-CNV-DECIMAL-6
004440        END-IF
004450        COMPUTE WKS-CNV-RESULTADO-TASA ROUNDED =
004460                WKS-CNV-ENTERO + (WKS-CNV-DECIMAL-6 / 1000000)
004470     END-IF.
004480 0220-CONVIERTE-A-TASA-E. EXIT.
004490
004500*---------------------------------------------------------------*
004510* CONVIERTE UN TEXTO CSV ENTERO (CANTIDAD, NIVEL DE REORDEN) A   *
004520* UN CONTADOR BINARIO. TEXTO EN BLANCO EQUIVALE A CERO.          *
004530*---------------------------------------------------------------*
004540 0230-CONVIERTE-A-ENTERO SECTION.
004550     MOVE ZEROS TO WKS-CNV-RESULTADO-ENTERO
004560     IF WKS-CNV-TEXTO-ENTRADA NOT = SPACES
004570        MOVE WKS-CNV-TEXTO-ENTRADA(1:9) TO WKS-CNV-ENTERO
004580        MOVE WKS-CNV-ENTERO TO WKS-CNV-RESULTADO-ENTERO
004590     END-IF.
004600 0230-CONVIERTE-A-ENTERO-E. EXIT.
004610
004620*---------------------------------------------------------------*
004630* DERIVA EL MONTO BASE DE UN RENGLON: LA COLUMNA EXPLICITA DE    *
004640* MONEDA BASE GANA; SI NO VIENE, SE CALCULA MONTO POR TASA DE    *
004650* CAMBIO SI LA TASA VINO; SI TAMPOCO VINO LA TASA, EL MONTO      *
004660* QUEDA TAL CUAL (SE ASUME QUE YA ESTA EN MONEDA BASE).          *
004670*---------------------------------------------------------------*
004680 0240-DERIVA-MONTO-BASE SECTION.
004690     IF WKS-DERIVA-BASE-COL NOT = SPACES
004700        MOVE WKS-DERIVA-BASE-COL TO WKS-CNV-TEXTO-ENTRADA
004710        PERFORM 0210-CONVIERTE-A-MONTO
004720        MOVE WKS-CNV-RESULTADO-MONTO TO WKS-DERIVA-RESULTADO
004730     ELSE
004740        IF WKS-DERIVA-TASA-COL NOT = SPACES
004750           MOVE WKS-DERIVA-TASA-COL TO WKS-CNV-TEXTO-ENTRADA
004760           PERFORM 0220-CONVIERTE-A-TASA
004770           MOVE WKS-CNV-RESULTADO-TASA TO WKS-DERIVA-TASA
004780           COMPUTE WKS-DERIVA-RESULTADO ROUNDED =
004790                   WKS-DERIVA-MONTO * WKS-DERIVA-TASA
004800        ELSE
004810           MOVE WKS-DERIVA-MONTO TO WKS-DERIVA-RESULTADO
004820        END-IF
004830     END-IF.
004840 0240-DERIVA-MONTO-BASE-E. EXIT.
004850
004860*---------------------------------------------------------------*
004870* VALIDA QUE UNA COLUMNA DE FECHA CSV VENGA EN FORMATO           *
004880* CCYY-MM-DD Y LA CONVIERTE A CCYYMMDD NUMERICO. TEXTO QUE NO    *
004890* CUMPLA EL PATRON MARCA LA FILA COMO INVALIDA.                  *
004900*---------------------------------------------------------------*
004910 0250-VALIDA-FECHA-CSV SECTION.
004920     MOVE 'Y' TO WKS-FECHA-CSV-VALIDA
004930     MOVE ZEROS TO WKS-FECHA-CSV-NUMERICA
004940     IF WKS-FECHA-CSV-TEXTO = SPACES
004950        MOVE 'N' TO WKS-FECHA-CSV-VALIDA
004960     ELSE
004970        IF WKS-FCV-GUION-1 NOT = '-' OR
004980           WKS-FCV-GUION-2 NOT = '-' OR
004990           WKS-FCV-AAAA IS NOT NUMERIC OR
005000           WKS-FCV-MM   IS NOT NUMERIC OR
005010           WKS-FCV-DD   IS NOT NUMERIC
005020           MOVE 'N' TO WKS-FECHA-CSV-VALIDA
005030        ELSE
005040           MOVE WKS-FCV-AAAA TO WKS-FECHA-CSV-NUMERICA(1:4)
005050           MOVE WKS-FCV-MM   TO WKS-FECHA-CSV-NUMERICA(5:2)
005060           MOVE WKS-FCV-DD   TO WKS-FECHA-CSV-NUMERICA(7:2)
005070        END-IF
005080     END-IF.
005090 0250-VALIDA-FECHA-CSV-E. EXIT.
005100
005110*---------------------------------------------------------------*
005120* PONE EN MAYUSCULAS EL CAMPO ENUMERADO QUE EL LLAMADOR YA DEJO  *
005130* EN WKS-COL-MAYUS, PARA QUE LOS EVALUATE DE TIPO/ESTADO NO      *
005140* DEPENDAN DE LA CAJA CON QUE VINO LA COLUMNA EN EL CSV.         *
005150*---------------------------------------------------------------*
005160 0260-MAYUSCULIZA-COL SECTION.
005170     INSPECT WKS-COL-MAYUS
005180        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005190                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005200 0260-MAYUSCULIZA-COL-E. EXIT.
005210
005220******************************************************************
005230* 1000 - IMPORTACION DE MOVIMIENTOS DE EFECTIVO (TRANSACTION)     *
005240* COLUMNAS CSV: TIPO,FECHA,DESCRIPCION,MONTO,MONEDA,TASA-CAMBIO,  *
005250*               MONTO-BASE,REFERENCIA,ID-CUENTA                  *
005260******************************************************************
005270 1000-IMPORTA-TRANSACCIONES SECTION.
005280     MOVE ZEROS TO WKS-TOTAL-LEIDOS WKS-TOTAL-OK WKS-TOTAL-ERROR
005290                   WKS-PROX-ID
005300     MOVE 'Y' TO WKS-ARCHIVO-DISPONIBLE
005310     OPEN INPUT TRANSACTION-CSV-IN
005320     IF FS-CTTXIN NOT = 0 AND FS-CTTXIN NOT = 5
005330        MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
005340     END-IF
005350
005360     IF WKS-SI-ARCHIVO-DISPONIBLE
005370        MOVE 'N' TO WKS-FIN-CSV
005380*       DESCARTA EL ENCABEZADO DEL CSV (NO ES UNA FILA DE DATOS).
005390        READ TRANSACTION-CSV-IN
005400           AT END MOVE 'Y' TO WKS-FIN-CSV
005410        END-READ
005420        IF WKS-SI-FIN-CSV
005430           MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
005440        ELSE
005450           READ TRANSACTION-CSV-IN
005460              AT END MOVE 'Y' TO WKS-FIN-CSV
005470           END-READ
005480           IF WKS-SI-FIN-CSV
005490              MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
005500           ELSE
005510              OPEN EXTEND TRANSACTION-OUT-FILE
005520              PERFORM 1010-LEE-TRANSACCION
005530                 UNTIL WKS-SI-FIN-CSV
005540              CLOSE TRANSACTION-OUT-FILE
005550           END-IF
005560        END-IF
005570        CLOSE TRANSACTION-CSV-IN
005580     END-IF
005590
005600     MOVE 'TRANSACTION'    TO CTIR-TIPO
005610     MOVE WKS-TOTAL-LEIDOS TO CTIR-TOTAL-REGISTROS
005620     MOVE WKS-TOTAL-OK     TO CTIR-REGISTROS-OK
005630     MOVE WKS-TOTAL-ERROR  TO CTIR-REGISTROS-ERROR
005640     PERFORM 0900-FIJA-ESTADO-RESULTADO
005650     WRITE REG-CTIR0100.
005660 1000-IMPORTA-TRANSACCIONES-E. EXIT.
005670
005680 1010-LEE-TRANSACCION SECTION.
005690     ADD 1 TO WKS-TOTAL-LEIDOS
005700              WKS-PROX-ID
005710     MOVE 'Y' TO WKS-FILA-VALIDA
005720     UNSTRING REG-CTTXIN DELIMITED BY ','
005730              INTO WKS-COL-01 WKS-COL-02 WKS-COL-03 WKS-COL-04
005740                   WKS-COL-05 WKS-COL-06 WKS-COL-07 WKS-COL-08
005750                   WKS-COL-09
005760        ON OVERFLOW CONTINUE
005770     END-UNSTRING
005780
005790     INITIALIZE REG-CTTX0100
005800     MOVE WKS-PROX-ID          TO CTTX-ID-MOVIMIENTO
005810     MOVE WKS-ID-EMPRESA-CORRIDA TO CTTX-ID-EMPRESA
005820
005830     MOVE WKS-COL-01 TO WKS-COL-MAYUS
005840     PERFORM 0260-MAYUSCULIZA-COL
005850     EVALUATE WKS-COL-MAYUS
005860        WHEN 'INCOME'             MOVE WKS-COL-MAYUS TO CTTX-TIPO
005870        WHEN 'EXPENSE'            MOVE WKS-COL-MAYUS TO CTTX-TIPO
005880        WHEN 'TRANSFER'           MOVE WKS-COL-MAYUS TO CTTX-TIPO
005890        WHEN 'PAYMENT_RECEIVED'   MOVE WKS-COL-MAYUS TO CTTX-TIPO
005900        WHEN 'PAYMENT_SENT'       MOVE WKS-COL-MAYUS TO CTTX-TIPO
005910        WHEN 'REFUND'             MOVE WKS-COL-MAYUS TO CTTX-TIPO
005920        WHEN 'OTHER'              MOVE WKS-COL-MAYUS TO CTTX-TIPO
005930        WHEN OTHER                MOVE 'N' TO WKS-FILA-VALIDA
005940     END-EVALUATE
005950
005960     MOVE WKS-COL-02 TO WKS-FECHA-CSV-TEXTO
005970     PERFORM 0250-VALIDA-FECHA-CSV
005980     IF WKS-SI-FECHA-CSV-VALIDA
005990        MOVE WKS-FECHA-CSV-NUMERICA TO CTTX-FECHA
006000     ELSE
006010        MOVE 'N' TO WKS-FILA-VALIDA
006020     END-IF
006030
006040     MOVE WKS-COL-03 TO CTTX-DESCRIPCION
006050
006060     MOVE WKS-COL-04 TO WKS-CNV-TEXTO-ENTRADA
006070     PERFORM 0210-CONVIERTE-A-MONTO
006080     MOVE WKS-CNV-RESULTADO-MONTO TO CTTX-MONTO
006090                                      WKS-DERIVA-MONTO
006100
006110     MOVE WKS-COL-05 TO CTTX-MONEDA
006120     MOVE WKS-COL-06 TO WKS-DERIVA-TASA-COL
006130     MOVE WKS-COL-07 TO WKS-DERIVA-BASE-COL
006140     PERFORM 0240-DERIVA-MONTO-BASE
006150     MOVE WKS-DERIVA-RESULTADO TO CTTX-MONTO-BASE
006160     MOVE WKS-DERIVA-TASA      TO CTTX-TASA-CAMBIO
006170
006180     MOVE WKS-COL-08 TO CTTX-REFERENCIA
006190
006200     MOVE WKS-COL-09 TO WKS-CNV-TEXTO-ENTRADA
006210     PERFORM 0230-CONVIERTE-A-ENTERO
006220     MOVE WKS-CNV-RESULTADO-ENTERO TO CTTX-ID-CUENTA
006230
006240     IF WKS-SI-FILA-VALIDA
006250        WRITE REG-CTTX0100
006260        ADD 1 TO WKS-TOTAL-OK
006270     ELSE
006280        ADD 1 TO WKS-TOTAL-ERROR
006290     END-IF
006300
006310     READ TRANSACTION-CSV-IN
006320        AT END MOVE 'Y' TO WKS-FIN-CSV
006330     END-READ.
006340 1010-LEE-TRANSACCION-E. EXIT.
006350
006360******************************************************************
006370* 2000 - IMPORTACION DE FACTURAS (INVOICE)                        *
006380* COLUMNAS CSV: NUMERO,TIPO,CONTACTO,FECHA-EMISION,FECHA-VENCE,   *
006390*   SUBTOTAL,IMPUESTO,TOTAL,MONEDA,TASA-CAMBIO,TOTAL-BASE,ESTADO  *
006400******************************************************************
006410 2000-IMPORTA-FACTURAS SECTION.
006420     MOVE ZEROS TO WKS-TOTAL-LEIDOS WKS-TOTAL-OK WKS-TOTAL-ERROR
006430                   WKS-PROX-ID
006440     MOVE 'Y' TO WKS-ARCHIVO-DISPONIBLE
006450     OPEN INPUT INVOICE-CSV-IN
006460     IF FS-CTININ NOT = 0 AND FS-CTININ NOT = 5
006470        MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
006480     END-IF
006490
006500     IF WKS-SI-ARCHIVO-DISPONIBLE
006510        MOVE 'N' TO WKS-FIN-CSV
006520*       DESCARTA EL ENCABEZADO DEL CSV (NO ES UNA FILA DE DATOS).
006530        READ INVOICE-CSV-IN
006540           AT END MOVE 'Y' TO WKS-FIN-CSV
006550        END-READ
006560        IF WKS-SI-FIN-CSV
006570           MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
006580        ELSE
006590           READ INVOICE-CSV-IN
006600              AT END MOVE 'Y' TO WKS-FIN-CSV
006610           END-READ
006620           IF WKS-SI-FIN-CSV
006630              MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
006640           ELSE
006650              OPEN EXTEND INVOICE-OUT-FILE
006660              PERFORM 2010-LEE-FACTURA UNTIL WKS-SI-FIN-CSV
006670              CLOSE INVOICE-OUT-FILE
006680           END-IF
006690        END-IF
006700        CLOSE INVOICE-CSV-IN
006710     END-IF
006720
006730     MOVE 'INVOICE'         TO CTIR-TIPO
006740     MOVE WKS-TOTAL-LEIDOS  TO CTIR-TOTAL-REGISTROS
006750     MOVE WKS-TOTAL-OK      TO CTIR-REGISTROS-OK
006760     MOVE WKS-TOTAL-ERROR   TO CTIR-REGISTROS-ERROR
006770     PERFORM 0900-FIJA-ESTADO-RESULTADO
006780     WRITE REG-CTIR0100.
006790 2000-IMPORTA-FACTURAS-E. EXIT.
006800
006810 2010-LEE-FACTURA SECTION.
006820     ADD 1 TO WKS-TOTAL-LEIDOS
006830              WKS-PROX-ID
006840     MOVE 'Y' TO WKS-FILA-VALIDA
006850     UNSTRING REG-CTININ DELIMITED BY ','
006860              INTO WKS-COL-01 WKS-COL-02 WKS-COL-03 WKS-COL-04
006870                   WKS-COL-05 WKS-COL-06 WKS-COL-07 WKS-COL-08
006880                   WKS-COL-09 WKS-COL-10 WKS-COL-11 WKS-COL-12
006890        ON OVERFLOW CONTINUE
006900     END-UNSTRING
006910
006920     INITIALIZE REG-CTIN0100
006930     MOVE WKS-PROX-ID            TO CTIN-ID-FACTURA
006940     MOVE WKS-ID-EMPRESA-CORRIDA TO CTIN-ID-EMPRESA
006950     MOVE WKS-COL-01             TO CTIN-NUMERO
006960
006970     MOVE WKS-COL-02 TO WKS-COL-MAYUS
006980     PERFORM 0260-MAYUSCULIZA-COL
006990     EVALUATE WKS-COL-MAYUS
007000        WHEN 'SALES'      MOVE WKS-COL-MAYUS TO CTIN-TIPO
007010        WHEN 'PURCHASE'   MOVE WKS-COL-MAYUS TO CTIN-TIPO
007020        WHEN OTHER        MOVE 'N' TO WKS-FILA-VALIDA
007030     END-EVALUATE
007040
007050     MOVE WKS-COL-03 TO CTIN-NOMBRE-CONTACTO
007060
007070     MOVE WKS-COL-04 TO WKS-FECHA-CSV-TEXTO
007080     PERFORM 0250-VALIDA-FECHA-CSV
007090     IF WKS-SI-FECHA-CSV-VALIDA
007100        MOVE WKS-FECHA-CSV-NUMERICA TO CTIN-FECHA-EMISION
007110     ELSE
007120        MOVE 'N' TO WKS-FILA-VALIDA
007130     END-IF
007140
007150     MOVE WKS-COL-05 TO WKS-FECHA-CSV-TEXTO
007160     PERFORM 0250-VALIDA-FECHA-CSV
007170     IF WKS-SI-FECHA-CSV-VALIDA
007180        MOVE WKS-FECHA-CSV-NUMERICA TO CTIN-FECHA-VENCE
007190     ELSE
007200        MOVE 'N' TO WKS-FILA-VALIDA
007210     END-IF
007220
007230     MOVE WKS-COL-06 TO WKS-CNV-TEXTO-ENTRADA
007240     PERFORM 0210-CONVIERTE-A-MONTO
007250     MOVE WKS-CNV-RESULTADO-MONTO TO CTIN-SUBTOTAL
007260
007270     MOVE WKS-COL-07 TO WKS-CNV-TEXTO-ENTRADA
007280     PERFORM 0210-CONVIERTE-A-MONTO
007290     MOVE WKS-CNV-RESULTADO-MONTO TO CTIN-IMPUESTO
007300
007310     MOVE WKS-COL-08 TO WKS-CNV-TEXTO-ENTRADA
007320     PERFORM 0210-CONVIERTE-A-MONTO
007330     MOVE WKS-CNV-RESULTADO-MONTO TO CTIN-TOTAL
007340                                      WKS-DERIVA-MONTO
007350
007360     MOVE WKS-COL-09 TO CTIN-MONEDA
007370     MOVE WKS-COL-10 TO WKS-DERIVA-TASA-COL
007380     MOVE WKS-COL-11 TO WKS-DERIVA-BASE-COL
007390     PERFORM 0240-DERIVA-MONTO-BASE
007400     MOVE WKS-DERIVA-RESULTADO TO CTIN-TOTAL-BASE
007410     MOVE WKS-DERIVA-TASA      TO CTIN-TASA-CAMBIO
007420
007430     MOVE WKS-COL-12 TO WKS-COL-MAYUS
007440     PERFORM 0260-MAYUSCULIZA-COL
007450     EVALUATE WKS-COL-MAYUS
007460        WHEN 'DRAFT'             MOVE WKS-COL-MAYUS TO CTIN-ESTADO
007470        WHEN 'SENT'              MOVE WKS-COL-MAYUS TO CTIN-ESTADO
007480        WHEN 'OVERDUE'           MOVE WKS-COL-MAYUS TO CTIN-ESTADO
007490        WHEN 'PARTIALLY_PAID'    MOVE WKS-COL-MAYUS TO CTIN-ESTADO
007500        WHEN 'PAID'              MOVE WKS-COL-MAYUS TO CTIN-ESTADO
007510        WHEN 'CANCELLED'         MOVE WKS-COL-MAYUS TO CTIN-ESTADO
007520        WHEN 'DISPUTED'          MOVE WKS-COL-MAYUS TO CTIN-ESTADO
007530        WHEN OTHER               MOVE 'SENT' TO CTIN-ESTADO
007540     END-EVALUATE
007550
007560     IF WKS-SI-FILA-VALIDA
007570        WRITE REG-CTIN0100
007580        ADD 1 TO WKS-TOTAL-OK
007590     ELSE
007600        ADD 1 TO WKS-TOTAL-ERROR
007610     END-IF
007620
007630     READ INVOICE-CSV-IN
007640        AT END MOVE 'Y' TO WKS-FIN-CSV
007650     END-READ.
007660 2010-LEE-FACTURA-E. EXIT.
007670
007680******************************************************************
007690* 3000 - IMPORTACION DE CUENTAS POR COBRAR (AR)                   *
007700* COLUMNAS CSV: CLIENTE,MONTO,MONEDA,TASA-CAMBIO,MONTO-BASE,      *
007710*               NUMERO-FACTURA,FECHA-FACTURA,FECHA-VENCE,ESTADO  *
007720******************************************************************
007730 3000-IMPORTA-CXC SECTION.
007740     MOVE ZEROS TO WKS-TOTAL-LEIDOS WKS-TOTAL-OK WKS-TOTAL-ERROR
007750                   WKS-PROX-ID
007760     MOVE 'Y' TO WKS-ARCHIVO-DISPONIBLE
007770     OPEN INPUT AR-CSV-IN
007780     IF FS-CTARIN NOT = 0 AND FS-CTARIN NOT = 5
007790        MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
007800     END-IF
007810
007820     IF WKS-SI-ARCHIVO-DISPONIBLE
007830        MOVE 'N' TO WKS-FIN-CSV
007840*       DESCARTA EL ENCABEZADO DEL CSV (NO ES UNA FILA DE DATOS).
007850        READ AR-CSV-IN
007860           AT END MOVE 'Y' TO WKS-FIN-CSV
007870        END-READ
007880        IF WKS-SI-FIN-CSV
007890           MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
007900        ELSE
007910           READ AR-CSV-IN
007920              AT END MOVE 'Y' TO WKS-FIN-CSV
007930           END-READ
007940           IF WKS-SI-FIN-CSV
007950              MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
007960           ELSE
007970              OPEN EXTEND AR-OUT-FILE
007980              PERFORM 3010-LEE-CXC UNTIL WKS-SI-FIN-CSV
007990              CLOSE AR-OUT-FILE
008000           END-IF
008010        END-IF
008020        CLOSE AR-CSV-IN
008030     END-IF
008040
008050     MOVE 'ACCOUNTS_RECEIVABLE' TO CTIR-TIPO
008060     MOVE WKS-TOTAL-LEIDOS      TO CTIR-TOTAL-REGISTROS
008070     MOVE WKS-TOTAL-OK          TO CTIR-REGISTROS-OK
008080     MOVE WKS-TOTAL-ERROR       TO CTIR-REGISTROS-ERROR
008090     PERFORM 0900-FIJA-ESTADO-RESULTADO
008100     WRITE REG-CTIR0100.
008110 3000-IMPORTA-CXC-E. EXIT.
008120
008130 3010-LEE-CXC SECTION.
008140     ADD 1 TO WKS-TOTAL-LEIDOS
008150              WKS-PROX-ID
008160     MOVE 'Y' TO WKS-FILA-VALIDA
008170     UNSTRING REG-CTARIN DELIMITED BY ','
008180              INTO WKS-COL-01 WKS-COL-02 WKS-COL-03 WKS-COL-04
008190                   WKS-COL-05 WKS-COL-06 WKS-COL-07 WKS-COL-08
008200                   WKS-COL-09
008210        ON OVERFLOW CONTINUE
008220     END-UNSTRING
008230
008240     INITIALIZE REG-CTAR0100
008250     MOVE WKS-PROX-ID            TO CTAR-ID-CUENTA
008260     MOVE WKS-ID-EMPRESA-CORRIDA TO CTAR-ID-EMPRESA
008270     MOVE WKS-COL-01             TO CTAR-NOMBRE-CLIENTE
008280
008290     MOVE WKS-COL-02 TO WKS-CNV-TEXTO-ENTRADA
008300     PERFORM 0210-CONVIERTE-A-MONTO
008310     MOVE WKS-CNV-RESULTADO-MONTO TO CTAR-MONTO
008320                                      WKS-DERIVA-MONTO
008330
008340     MOVE WKS-COL-03 TO CTAR-MONEDA-FACTURA
008350     MOVE WKS-COL-04 TO WKS-DERIVA-TASA-COL
008360     MOVE WKS-COL-05 TO WKS-DERIVA-BASE-COL
008370     PERFORM 0240-DERIVA-MONTO-BASE
008380     MOVE WKS-DERIVA-RESULTADO TO CTAR-MONTO-BASE
008390     MOVE WKS-DERIVA-TASA      TO CTAR-TASA-CAMBIO
008400
008410     MOVE WKS-COL-06 TO CTAR-NUMERO-FACTURA
008420
008430     MOVE WKS-COL-07 TO WKS-FECHA-CSV-TEXTO
008440     PERFORM 0250-VALIDA-FECHA-CSV
008450     IF WKS-SI-FECHA-CSV-VALIDA
008460        MOVE WKS-FECHA-CSV-NUMERICA TO CTAR-FECHA-FACTURA
008470     ELSE
008480        MOVE 'N' TO WKS-FILA-VALIDA
008490     END-IF
008500
008510     MOVE WKS-COL-08 TO WKS-FECHA-CSV-TEXTO
008520     PERFORM 0250-VALIDA-FECHA-CSV
008530     IF WKS-SI-FECHA-CSV-VALIDA
008540        MOVE WKS-FECHA-CSV-NUMERICA TO CTAR-FECHA-VENCE
008550     ELSE
008560        MOVE 'N' TO WKS-FILA-VALIDA
008570     END-IF
008580
008590     MOVE WKS-COL-09 TO WKS-COL-MAYUS
008600     PERFORM 0260-MAYUSCULIZA-COL
008610     EVALUATE WKS-COL-MAYUS
008620        WHEN 'OPEN'              MOVE WKS-COL-MAYUS TO CTAR-ESTADO
008630        WHEN 'OVERDUE'           MOVE WKS-COL-MAYUS TO CTAR-ESTADO
008640        WHEN 'PARTIALLY_PAID'    MOVE WKS-COL-MAYUS TO CTAR-ESTADO
008650        WHEN 'PAID'              MOVE WKS-COL-MAYUS TO CTAR-ESTADO
008660        WHEN 'DISPUTED'          MOVE WKS-COL-MAYUS TO CTAR-ESTADO
008670        WHEN 'WRITTEN_OFF'       MOVE WKS-COL-MAYUS TO CTAR-ESTADO
008680        WHEN OTHER               MOVE 'N' TO WKS-FILA-VALIDA
008690     END-EVALUATE
008700
008710     IF WKS-SI-FILA-VALIDA
008720        WRITE REG-CTAR0100
008730        ADD 1 TO WKS-TOTAL-OK
008740     ELSE
008750        ADD 1 TO WKS-TOTAL-ERROR
008760     END-IF
008770
008780     READ AR-CSV-IN
008790        AT END MOVE 'Y' TO WKS-FIN-CSV
008800     END-READ.
008810 3010-LEE-CXC-E. EXIT.
008820
008830******************************************************************
008840* 4000 - IMPORTACION DE CUENTAS POR PAGAR (AP)                    *
008850* COLUMNAS CSV: PROVEEDOR,MONTO,MONEDA,TASA-CAMBIO,MONTO-BASE,    *
008860*               NUMERO-FACTURA,FECHA-FACTURA,FECHA-VENCE,ESTADO  *
008870******************************************************************
008880 4000-IMPORTA-CXP SECTION.
008890     MOVE ZEROS TO WKS-TOTAL-LEIDOS WKS-TOTAL-OK WKS-TOTAL-ERROR
008900                   WKS-PROX-ID
008910     MOVE 'Y' TO WKS-ARCHIVO-DISPONIBLE
008920     OPEN INPUT AP-CSV-IN
008930     IF FS-CTAPIN NOT = 0 AND FS-CTAPIN NOT = 5
008940        MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
008950     END-IF
008960
008970     IF WKS-SI-ARCHIVO-DISPONIBLE
008980        MOVE 'N' TO WKS-FIN-CSV
008990*       DESCARTA EL ENCABEZADO DEL CSV (NO ES UNA FILA DE DATOS).
009000        READ AP-CSV-IN
009010           AT END MOVE 'Y' TO WKS-FIN-CSV
009020        END-READ
009030        IF WKS-SI-FIN-CSV
009040           MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
009050        ELSE
009060           READ AP-CSV-IN
009070              AT END MOVE 'Y' TO WKS-FIN-CSV
009080           END-READ
009090           IF WKS-SI-FIN-CSV
009100              MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
009110           ELSE
009120              OPEN EXTEND AP-OUT-FILE
009130              PERFORM 4010-LEE-CXP UNTIL WKS-SI-FIN-CSV
009140              CLOSE AP-OUT-FILE
009150           END-IF
009160        END-IF
009170        CLOSE AP-CSV-IN
009180     END-IF
009190
009200     MOVE 'ACCOUNTS_PAYABLE' TO CTIR-TIPO
009210     MOVE WKS-TOTAL-LEIDOS   TO CTIR-TOTAL-REGISTROS
009220     MOVE WKS-TOTAL-OK       TO CTIR-REGISTROS-OK
009230     MOVE WKS-TOTAL-ERROR    TO CTIR-REGISTROS-ERROR
009240     PERFORM 0900-FIJA-ESTADO-RESULTADO
009250     WRITE REG-CTIR0100.
009260 4000-IMPORTA-CXP-E. EXIT.
009270
009280 4010-LEE-CXP SECTION.
009290     ADD 1 TO WKS-TOTAL-LEIDOS
009300              WKS-PROX-ID
009310     MOVE 'Y' TO WKS-FILA-VALIDA
009320     UNSTRING REG-CTAPIN DELIMITED BY ','
009330              INTO WKS-COL-01 WKS-COL-02 WKS-COL-03 WKS-COL-04
009340                   WKS-COL-05 WKS-COL-06 WKS-COL-07 WKS-COL-08
009350                   WKS-COL-09
009360        ON OVERFLOW CONTINUE
009370     END-UNSTRING
009380
009390     INITIALIZE REG-CTAP0100
009400     MOVE WKS-PROX-ID            TO CTAP-ID-CUENTA
009410     MOVE WKS-ID-EMPRESA-CORRIDA TO CTAP-ID-EMPRESA
009420     MOVE WKS-COL-01             TO CTAP-NOMBRE-PROVEEDOR
009430
009440     MOVE WKS-COL-02 TO WKS-CNV-TEXTO-ENTRADA
009450     PERFORM 0210-CONVIERTE-A-MONTO
009460     MOVE WKS-CNV-RESULTADO-MONTO TO CTAP-MONTO
009470                                      WKS-DERIVA-MONTO
009480
009490     MOVE WKS-COL-03 TO CTAP-MONEDA-FACTURA
009500     MOVE WKS-COL-04 TO WKS-DERIVA-TASA-COL
009510     MOVE WKS-COL-05 TO WKS-DERIVA-BASE-COL
009520     PERFORM 0240-DERIVA-MONTO-BASE
009530     MOVE WKS-DERIVA-RESULTADO TO CTAP-MONTO-BASE
009540     MOVE WKS-DERIVA-TASA      TO CTAP-TASA-CAMBIO
009550
009560     MOVE WKS-COL-06 TO CTAP-NUMERO-FACTURA
009570
009580     MOVE WKS-COL-07 TO WKS-FECHA-CSV-TEXTO
009590     PERFORM 0250-VALIDA-FECHA-CSV
009600     IF WKS-SI-FECHA-CSV-VALIDA
009610        MOVE WKS-FECHA-CSV-NUMERICA TO CTAP-FECHA-FACTURA
009620     ELSE
009630        MOVE 'N' TO WKS-FILA-VALIDA
009640     END-IF
009650
009660     MOVE WKS-COL-08 TO WKS-FECHA-CSV-TEXTO
009670     PERFORM 0250-VALIDA-FECHA-CSV
009680     IF WKS-SI-FECHA-CSV-VALIDA
009690        MOVE WKS-FECHA-CSV-NUMERICA TO CTAP-FECHA-VENCE
009700     ELSE
009710        MOVE 'N' TO WKS-FILA-VALIDA
009720     END-IF
009730
009740     MOVE WKS-COL-09 TO WKS-COL-MAYUS
009750     PERFORM 0260-MAYUSCULIZA-COL
009760     EVALUATE WKS-COL-MAYUS
009770        WHEN 'PENDING'           MOVE WKS-COL-MAYUS TO CTAP-ESTADO
009780        WHEN 'APPROVED'          MOVE WKS-COL-MAYUS TO CTAP-ESTADO
009790        WHEN 'PARTIALLY_PAID'    MOVE WKS-COL-MAYUS TO CTAP-ESTADO
009800        WHEN 'PAID'              MOVE WKS-COL-MAYUS TO CTAP-ESTADO
009810        WHEN 'OVERDUE'           MOVE WKS-COL-MAYUS TO CTAP-ESTADO
009820        WHEN 'DISPUTED'          MOVE WKS-COL-MAYUS TO CTAP-ESTADO
009830        WHEN OTHER               MOVE 'N' TO WKS-FILA-VALIDA
009840     END-EVALUATE
009850
009860     IF WKS-SI-FILA-VALIDA
009870        WRITE REG-CTAP0100
009880        ADD 1 TO WKS-TOTAL-OK
009890     ELSE
009900        ADD 1 TO WKS-TOTAL-ERROR
009910     END-IF
009920
009930     READ AP-CSV-IN
009940        AT END MOVE 'Y' TO WKS-FIN-CSV
009950     END-READ.
009960 4010-LEE-CXP-E. EXIT.
009970
009980******************************************************************
009990* 5000 - IMPORTACION DE INVENTARIO (INVENTORY)                    *
010000* COLUMNAS CSV: NOMBRE,TIPO-ARTICULO,CANTIDAD,COSTO-UNITARIO,     *
010010*   VALOR-TOTAL,MONEDA,ESTADO,NIVEL-REORDEN                       *
010020* TIPO-ARTICULO/ESTADO/NIVEL-REORDEN SE VALIDAN PERO NO SE        *
010030* GRABAN: EL LAYOUT CTIV0100 NO TIENE CAMPO PARA ELLOS.           *
010040******************************************************************
010050 5000-IMPORTA-INVENTARIO SECTION.
010060     MOVE ZEROS TO WKS-TOTAL-LEIDOS WKS-TOTAL-OK WKS-TOTAL-ERROR
010070                   WKS-PROX-ID
010080     MOVE 'Y' TO WKS-ARCHIVO-DISPONIBLE
010090     OPEN INPUT INVENTORY-CSV-IN
010100     IF FS-CTIVIN NOT = 0 AND FS-CTIVIN NOT = 5
010110        MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
010120     END-IF
010130
010140     IF WKS-SI-ARCHIVO-DISPONIBLE
010150        MOVE 'N' TO WKS-FIN-CSV
010160*       DESCARTA EL ENCABEZADO DEL CSV (NO ES UNA FILA DE DATOS).
010170        READ INVENTORY-CSV-IN
010180           AT END MOVE 'Y' TO WKS-FIN-CSV
010190        END-READ
010200        IF WKS-SI-FIN-CSV
010210           MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
010220        ELSE
010230           READ INVENTORY-CSV-IN
010240              AT END MOVE 'Y' TO WKS-FIN-CSV
010250           END-READ
010260           IF WKS-SI-FIN-CSV
010270              MOVE 'N' TO WKS-ARCHIVO-DISPONIBLE
010280           ELSE
010290              OPEN EXTEND INVENTORY-OUT-FILE
010300              PERFORM 5010-LEE-INVENTARIO UNTIL WKS-SI-FIN-CSV
010310              CLOSE INVENTORY-OUT-FILE
010320           END-IF
010330        END-IF
010340        CLOSE INVENTORY-CSV-IN
010350     END-IF
010360
010370     MOVE 'INVENTORY'      TO CTIR-TIPO
010380     MOVE WKS-TOTAL-LEIDOS TO CTIR-TOTAL-REGISTROS
010390     MOVE WKS-TOTAL-OK     TO CTIR-REGISTROS-OK
010400     MOVE WKS-TOTAL-ERROR  TO CTIR-REGISTROS-ERROR
010410     PERFORM 0900-FIJA-ESTADO-RESULTADO
010420     WRITE REG-CTIR0100.
010430 5000-IMPORTA-INVENTARIO-E. EXIT.
010440
010450 5010-LEE-INVENTARIO SECTION.
010460     ADD 1 TO WKS-TOTAL-LEIDOS
010470              WKS-PROX-ID
010480     MOVE 'Y' TO WKS-FILA-VALIDA
010490     UNSTRING REG-CTIVIN DELIMITED BY ','
010500              INTO WKS-COL-01 WKS-COL-02 WKS-COL-03 WKS-COL-04
010510                   WKS-COL-05 WKS-COL-06 WKS-COL-07 WKS-COL-08
010520        ON OVERFLOW CONTINUE
010530     END-UNSTRING
010540
010550     INITIALIZE REG-CTIV0100
010560     MOVE WKS-PROX-ID            TO CTIV-ID-ARTICULO
010570     MOVE WKS-ID-EMPRESA-CORRIDA TO CTIV-ID-EMPRESA
010580     MOVE WKS-COL-01             TO CTIV-NOMBRE-ARTICULO
010590
010600*    TIPO DE ARTICULO: OBLIGATORIO, SE VALIDA PERO NO SE GRABA.   *
010610     MOVE WKS-COL-02 TO WKS-COL-MAYUS
010620     PERFORM 0260-MAYUSCULIZA-COL
010630     EVALUATE WKS-COL-MAYUS
010640        WHEN 'RAW_MATERIAL'      CONTINUE
010650        WHEN 'FINISHED_GOODS'    CONTINUE
010660        WHEN 'WORK_IN_PROGRESS'  CONTINUE
010670        WHEN 'SUPPLIES'          CONTINUE
010680        WHEN OTHER               MOVE 'N' TO WKS-FILA-VALIDA
010690     END-EVALUATE
010700
010710     MOVE WKS-COL-03 TO WKS-CNV-TEXTO-ENTRADA
010720     PERFORM 0230-CONVIERTE-A-ENTERO
010730     MOVE WKS-CNV-RESULTADO-ENTERO TO CTIV-CANTIDAD
010740
010750     MOVE WKS-COL-04 TO WKS-CNV-TEXTO-ENTRADA
010760     PERFORM 0210-CONVIERTE-A-MONTO
010770     MOVE WKS-CNV-RESULTADO-MONTO TO CTIV-COSTO-UNITARIO
010780
010790     MOVE WKS-COL-05 TO WKS-CNV-TEXTO-ENTRADA
010800     PERFORM 0210-CONVIERTE-A-MONTO
010810     MOVE WKS-CNV-RESULTADO-MONTO TO CTIV-VALOR-TOTAL
010820
010830     MOVE WKS-COL-06 TO CTIV-MONEDA-ARTICULO
010840
010850*    ESTADO DE INVENTARIO: SI FALTA O ES INVALIDO SE ASUME        *
010860*    IN_STOCK; NO SE GRABA (NO EXISTE CAMPO EN CTIV0100).         *
010870*    NIVEL DE REORDEN: OPCIONAL, TAMBIEN SE VALIDA SIN GRABAR.    *
010880     MOVE WKS-COL-08 TO WKS-CNV-TEXTO-ENTRADA
010890     PERFORM 0230-CONVIERTE-A-ENTERO
010900
010910     IF WKS-SI-FILA-VALIDA
010920        WRITE REG-CTIV0100
010930        ADD 1 TO WKS-TOTAL-OK
010940     ELSE
010950        ADD 1 TO WKS-TOTAL-ERROR
010960     END-IF
010970
010980     READ INVENTORY-CSV-IN
010990        AT END MOVE 'Y' TO WKS-FIN-CSV
011000     END-READ.
011010 5010-LEE-INVENTARIO-E. EXIT.
011020
011030*---------------------------------------------------------------*
011040* FIJA EL ESTADO DEL RESULTADO DE IMPORTACION SEGUN LOS          *
011050* CONTADORES DEL FLUJO QUE ACABA DE TERMINAR.                    *
011060*---------------------------------------------------------------*
011070 0900-FIJA-ESTADO-RESULTADO SECTION.
011080     IF NOT WKS-SI-ARCHIVO-DISPONIBLE
011090        MOVE 'FAILED' TO CTIR-ESTADO
011100     ELSE
011110        IF WKS-TOTAL-ERROR = ZEROS
011120           MOVE 'COMPLETED' TO CTIR-ESTADO
011130        ELSE
011140           IF WKS-TOTAL-OK > ZEROS
011150              MOVE 'PARTIALLY_COMPLETED' TO CTIR-ESTADO
011160           ELSE
011170              MOVE 'FAILED' TO CTIR-ESTADO
011180           END-IF
011190        END-IF
011200     END-IF.
011210 0900-FIJA-ESTADO-RESULTADO-E. EXIT.
